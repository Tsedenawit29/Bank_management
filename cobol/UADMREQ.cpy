000100***************************************************************** 00000100
000200* UADMREQ   -- DDA USER-ADMINISTRATION REQUEST RECORD (INPUT)     00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY UADMREQ REPLACING ==:TAG:== BY ==xxxxxxxx==.               00000500
000600* ONE ROW PER ADMIN ACTION CARD -- RESET PASSWORD, ENABLE, OR     00000600
000700* DISABLE A USER. UADM-NEW-HASH IS ONLY MEANINGFUL WHEN THE       00000700
000800* ACTION CODE IS 'R' -- IT ARRIVES ALREADY HASHED.                00000800
000900* TJH -  01/11/95 - ORIGINAL LAYOUT, HELP-DESK ADMIN ENHANCEMENT. 00000900
001000***************************************************************** 00001000
001100 01  :TAG:-UADM-REC.                                              00001100
001200     05  :TAG:-UADM-ACTION-CODE    PIC X(1).                      00001200
001300         88  :TAG:-UADM-IS-RESET       VALUE 'R'.                 00001300
001400         88  :TAG:-UADM-IS-ENABLE      VALUE 'E'.                 00001400
001500         88  :TAG:-UADM-IS-DISABLE     VALUE 'D'.                 00001500
001600     05  :TAG:-UADM-USER-ID        PIC 9(9).                      00001600
001700     05  :TAG:-UADM-NEW-HASH       PIC X(60).                     00001700
001800     05  FILLER                    PIC X(04).                     00001800
