000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDASORT.                                          00000600
000700 AUTHOR.        R D SAYLES.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  03/12/92.                                         00000900
001000 DATE-COMPILED. 03/12/92.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDASORT  --  DESCENDING-TIMESTAMP SORT OF THE POSTING REGISTER  00001300
001400*                                                                 00001400
001500* CALLED FROM DDAPOST (AND ANY OTHER PROGRAM THAT BUILDS A TABLE  00001500
001600* OF 132-BYTE REGISTER LINES CARRYING A 14-BYTE TIMESTAMP AT      00001600
001700* COLUMNS 37-50). RUNS A SIMPLE INSERTION SORT OVER THE CALLER'S  00001700
001800* TABLE IN PLACE -- THE TABLE NEVER RUNS LONG ENOUGH IN ONE       00001800
001900* BATCH TO JUSTIFY ANYTHING FANCIER THAN THAT.                    00001900
002000*                                                                 00002000
002100* MOST RECENT ACTIVITY SORTS TO THE TOP, OLDEST TO THE BOTTOM.    00002100
002200***************************************************************** 00002200
002300* CHANGE LOG                                                      00002300
002400*                                                                 00002400
002500* RDS - 03/12/92 - TKT CV-0114 - ORIGINAL PROGRAM, LIFTED OUT OF  00002500
002600*                   DDAPOST SO THE SAME SORT CAN BE SHARED BY     00002600
002700*                   FUTURE REGISTER PROGRAMS.                     00002700
002800* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - CONFIRMED THE SORT   00002800
002900*                   KEY IS THE FULL CCYYMMDDHHMMSS TIMESTAMP      00002900
003000*                   SLICE, NOT A 2-DIGIT-YEAR SUBSTRING.          00003000
003100* PMK - 08/10/26 - TKT CV-1042 - LINKAGE ITEMS RENAMED TO DROP A  00003100
003200*                   PREFIX THIS PROGRAM NEVER CARRIED BEFORE --   00003200
003300*                   BROUGHT BACK IN LINE WITH THE REST OF THE     00003300
003400*                   SHOP'S CALLED UTILITIES.                      00003400
003500***************************************************************** 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200***************************************************************** 00004200
004300 DATA DIVISION.                                                   00004300
004400 WORKING-STORAGE SECTION.                                         00004400
004500 01  WS-SORT-FIELDS.                                              00004500
004600     05  IX                      PIC S9(4) COMP  VALUE +0.        00004600
004700     05  JX                      PIC S9(4) COMP  VALUE +0.        00004700
004800     05  WS-HOLD-KEY             PIC X(14).                       00004800
004900     05  WS-HOLD-KEY-N REDEFINES WS-HOLD-KEY PIC 9(14).           00004900
005000     05  WS-HOLD-LINE            PIC X(132).                      00005000
005100     05  WS-HOLD-LINE-GRP REDEFINES WS-HOLD-LINE.                 00005100
005200         10  WS-HOLD-ACCT-PART   PIC X(10).                       00005200
005300         10  FILLER              PIC X(122).                      00005300
005400     05  WS-SWAPPED              PIC X     VALUE 'N'.             00005400
005500*                                                                 00005500
005600 77  WS-TABLE-MAX                PIC S9(4) COMP  VALUE +9000.     00005600
005700 77  WS-ABEND-SW                 PIC X           VALUE 'N'.       00005700
005800*                                                                 00005800
005900* ABEND-TEST PATTERN CARRIED OVER FROM THE SHOP'S OTHER UTILITY   00005900
006000* SUBPROGRAMS -- USED ONLY WHEN WE NEED TO PEEK AT A SWAP COUNT   00006000
006100* IN A PACKED-DECIMAL DUMP DURING A BENCH TEST.                   00006100
006200 01  ABEND-TEST                  PIC X(4).                        00006200
006300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(7) COMP-3.          00006300
006400***************************************************************** 00006400
006500 LINKAGE SECTION.                                                 00006500
006600 01  LINE-COUNT                  PIC S9(4) COMP.                  00006600
006700 01  LINE-TABLE.                                                  00006700
006800     05  LINE-ENTRY OCCURS 0 TO 9000 TIMES                        00006800
006900                     DEPENDING ON LINE-COUNT                      00006900
007000                     PIC X(132).                                  00007000
007100***************************************************************** 00007100
007200 PROCEDURE DIVISION USING LINE-COUNT, LINE-TABLE.                 00007200
007300                                                                  00007300
007400 000-MAIN.                                                        00007400
007500     IF LINE-COUNT > 1                                            00007500
007600         PERFORM 050-CHECK-TABLE-SIZE THRU 050-EXIT               00007600
007700         PERFORM 100-INSERTION-SORT                               00007700
007800                 VARYING IX FROM 2 BY 1 UNTIL IX > LINE-COUNT     00007800
007900     END-IF.                                                      00007900
008000     GOBACK.                                                      00008000
008100                                                                  00008100
008200 050-CHECK-TABLE-SIZE.                                            00008200
008300     IF LINE-COUNT > WS-TABLE-MAX                                 00008300
008400         DISPLAY 'DDASORT -- LINE COUNT EXCEEDS TABLE MAXIMUM'    00008400
008500         GO TO 050-EXIT                                           00008500
008600     END-IF.                                                      00008600
008700 050-EXIT.                                                        00008700
008800     EXIT.                                                        00008800
008900                                                                  00008900
009000 100-INSERTION-SORT.                                              00009000
009100     MOVE LINE-ENTRY(IX)          TO WS-HOLD-LINE.                00009100
009200     MOVE WS-HOLD-LINE(37:14)     TO WS-HOLD-KEY.                 00009200
009300     MOVE IX                      TO JX.                          00009300
009400     MOVE 'Y'                     TO WS-SWAPPED.                  00009400
009500     PERFORM 110-SHIFT-DOWN                                       00009500
009600             UNTIL JX < 2 OR WS-SWAPPED = 'N'.                    00009600
009700     MOVE WS-HOLD-LINE TO LINE-ENTRY(JX).                         00009700
009800                                                                  00009800
009900 110-SHIFT-DOWN.                                                  00009900
010000     IF LINE-ENTRY(JX - 1)(37:14) < WS-HOLD-KEY                   00010000
010100         MOVE LINE-ENTRY(JX - 1) TO LINE-ENTRY(JX)                00010100
010200         SUBTRACT 1 FROM JX                                       00010200
010300     ELSE                                                         00010300
010400         MOVE 'N' TO WS-SWAPPED                                   00010400
010500     END-IF.                                                      00010500
