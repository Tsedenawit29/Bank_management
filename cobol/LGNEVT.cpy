000100***************************************************************** 00000100
000200* LGNEVT    -- DDA LOGIN-LOOKUP EVENT RECORD (BATCH INPUT)        00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY LGNEVT REPLACING ==:TAG:== BY ==xxxxxxxx==.                00000500
000600* ONE ROW PER LOGIN LOOKUP PRESENTED TO THE SECURITY SUBSYSTEM.   00000600
000700* LGNE-RESULT-CODE REFLECTS WHETHER THE CREDENTIAL CHECK THAT     00000700
000800* ALREADY HAPPENED UPSTREAM SUCCEEDED OR FAILED -- THIS SUITE     00000800
000900* ONLY KEEPS THE LOCKOUT BOOKKEEPING, NOT THE CREDENTIAL CHECK.   00000900
001000* TJH -  02/18/95 - ORIGINAL LAYOUT, TELLER-TERMINAL LOCKOUT.     00001000
001100***************************************************************** 00001100
001200 01  :TAG:-LGNE-REC.                                              00001200
001300     05  :TAG:-LGNE-USERNAME       PIC X(30).                     00001300
001400     05  :TAG:-LGNE-RESULT-CODE    PIC X(1).                      00001400
001500         88  :TAG:-LGNE-WAS-SUCCESS    VALUE 'S'.                 00001500
001600         88  :TAG:-LGNE-WAS-FAILURE    VALUE 'F'.                 00001600
001700     05  :TAG:-LGNE-EVENT-TIMESTAMP PIC X(14).                    00001700
001800     05  FILLER                    PIC X(05).                     00001800
