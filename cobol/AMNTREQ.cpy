000100***************************************************************** 00000100
000200* AMNTREQ   -- DDA ACCOUNT-MAINTENANCE REQUEST RECORD (INPUT)     00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY AMNTREQ REPLACING ==:TAG:== BY ==xxxxxxxx==.               00000500
000600* ONE ROW PER LIFECYCLE ACTION CARD -- APPROVE, FREEZE, OR        00000600
000700* UNFREEZE AN EXISTING ACCOUNT. KEPT SEPARATE FROM THE CREATE     00000700
000800* REQUEST SINCE A CREATE HAS NO ACCT-ID YET TO ACT ON.            00000800
000900* TJH -  11/14/94 - ORIGINAL LAYOUT, STAFF APPROVAL ENHANCEMENT.  00000900
001000***************************************************************** 00001000
001100 01  :TAG:-AMNT-REC.                                              00001100
001200     05  :TAG:-AMNT-ACTION-CODE    PIC X(1).                      00001200
001300         88  :TAG:-AMNT-IS-APPROVE     VALUE 'P'.                 00001300
001400         88  :TAG:-AMNT-IS-FREEZE      VALUE 'F'.                 00001400
001500         88  :TAG:-AMNT-IS-UNFREEZE    VALUE 'U'.                 00001500
001600     05  :TAG:-AMNT-ACCT-ID        PIC 9(9).                      00001600
001700     05  FILLER                    PIC X(05).                     00001700
