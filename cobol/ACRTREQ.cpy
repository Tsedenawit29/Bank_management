000100***************************************************************** 00000100
000200* ACRTREQ   -- DDA ACCOUNT-CREATE REQUEST RECORD (BATCH INPUT)    00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY ACRTREQ REPLACING ==:TAG:== BY ==xxxxxxxx==.               00000500
000600* ONE ROW PER NEW-ACCOUNT ONBOARDING REQUEST.                     00000600
000700* RDS -  04/02/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000700
000800***************************************************************** 00000800
000900 01  :TAG:-ACRT-REC.                                              00000900
001000     05  :TAG:-ACRT-USER-ID        PIC 9(9).                      00001000
001100     05  :TAG:-ACRT-ACCOUNT-TYPE   PIC X(10).                     00001100
001200     05  FILLER                    PIC X(01).                     00001200
