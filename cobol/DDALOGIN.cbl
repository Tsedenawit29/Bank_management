000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDALOGIN.                                         00000600
000700 AUTHOR.        T J HARMON.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  02/18/95.                                         00000900
001000 DATE-COMPILED. 02/18/95.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDALOGIN --  TELLER-TERMINAL LOGIN LOCKOUT BOOKKEEPING RUN      00001300
001400*                                                                 00001400
001500* THE CREDENTIAL CHECK ITSELF HAPPENS UPSTREAM OF THIS SUITE --   00001500
001600* ALL WE DO HERE IS KEEP THE FAILED-ATTEMPT COUNTER AND THE       00001600
001700* LOCK TIMESTAMP IN STEP WITH WHAT THE SECURITY SUBSYSTEM SAW.    00001700
001800* A LOCKED USER IS CHECKED FOR AUTOMATIC EXPIRY ON EVERY LOOKUP,  00001800
001900* SUCCESS OR FAILURE -- THERE IS NO SEPARATE UNLOCK JOB.          00001900
002000*                                                                 00002000
002100* THE LOCKOUT THRESHOLD AND LOCKOUT DURATION ARE READ OFF A       00002100
002200* ONE-CARD PARAMETER FILE AT THE START OF THE RUN RATHER THAN     00002200
002300* WIRED INTO THE PROGRAM, SO OPERATIONS CAN TIGHTEN OR RELAX      00002300
002400* THE POLICY WITHOUT A RECOMPILE.                                 00002400
002500***************************************************************** 00002500
002600* CHANGE LOG                                                      00002600
002700*                                                                 00002700
002800* TJH - 02/18/95 - TKT CV-0610 - ORIGINAL PROGRAM, TELLER-        00002800
002900*                   TERMINAL LOCKOUT ENHANCEMENT.                 00002900
003000* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - LOCK-TIMESTAMP AND   00003000
003100*                   MINUTES-SINCE CALCULATIONS CONFIRMED TO USE   00003100
003200*                   THE FULL 4-DIGIT YEAR THROUGHOUT.             00003200
003300* PMK - 08/03/03 - TKT CV-0951 - AUTO-UNLOCK ON LOOKUP NOW ALSO   00003300
003400*                   RESETS THE FAILED-ATTEMPT COUNTER TO ZERO,    00003400
003500*                   NOT JUST THE LOCK FLAG.                       00003500
003600***************************************************************** 00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT USER-MASTER-IN     ASSIGN TO USERIN                   00004500
004600         ACCESS IS SEQUENTIAL                                     00004600
004700         FILE STATUS  IS  WS-USERIN-STATUS.                       00004700
004800                                                                  00004800
004900     SELECT USER-MASTER-OUT    ASSIGN TO USEROUT                  00004900
005000         ACCESS IS SEQUENTIAL                                     00005000
005100         FILE STATUS  IS  WS-USEROUT-STATUS.                      00005100
005200                                                                  00005200
005300     SELECT LOGIN-EVENT-REQUEST ASSIGN TO LGNEIN                  00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS  IS  WS-LGNEIN-STATUS.                       00005500
005600                                                                  00005600
005700     SELECT LOCKOUT-PARM-CARD  ASSIGN TO LOKPARM                  00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-PARMIN-STATUS.                       00005900
006000                                                                  00006000
006100     SELECT REPORT-FILE        ASSIGN TO DDARPT                   00006100
006200         FILE STATUS  IS  WS-REPORT-STATUS.                       00006200
006300***************************************************************** 00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600                                                                  00006600
006700 FD  USER-MASTER-IN                                               00006700
006800     RECORDING MODE IS F                                          00006800
006900     BLOCK CONTAINS 0 RECORDS.                                    00006900
007000 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USER==.                00007000
007100                                                                  00007100
007200 FD  USER-MASTER-OUT                                              00007200
007300     RECORDING MODE IS F                                          00007300
007400     BLOCK CONTAINS 0 RECORDS.                                    00007400
007500 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USERO==.               00007500
007600                                                                  00007600
007700 FD  LOGIN-EVENT-REQUEST                                          00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY LGNEVT REPLACING ==:TAG:== BY ==LE==.                       00007900
008000                                                                  00008000
008100 FD  LOCKOUT-PARM-CARD                                            00008100
008200     RECORDING MODE IS F.                                         00008200
008300 01  PARM-CARD-REC.                                               00008300
008400     05  PARM-MAX-FAILED-ATTEMPTS   PIC 9(3).                     00008400
008500     05  PARM-LOCKOUT-DURATION-MIN  PIC 9(5).                     00008500
008600     05  FILLER                     PIC X(72).                    00008600
008700                                                                  00008700
008800 FD  REPORT-FILE                                                  00008800
008900     RECORDING MODE IS F.                                         00008900
009000 01  REPORT-RECORD              PIC X(132).                       00009000
009100***************************************************************** 00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300***************************************************************** 00009300
009400 01  SYSTEM-DATE-AND-TIME.                                        00009400
009500     05  CURRENT-DATE.                                            00009500
009600         10  CURRENT-CENTURY         PIC 9(2).                    00009600
009700         10  CURRENT-YEAR            PIC 9(2).                    00009700
009800         10  CURRENT-MONTH           PIC 9(2).                    00009800
009900         10  CURRENT-DAY             PIC 9(2).                    00009900
010000     05  CURRENT-DATE-8 REDEFINES CURRENT-DATE PIC 9(8).          00010000
010100     05  CURRENT-TIME.                                            00010100
010200         10  CURRENT-HOUR            PIC 9(2).                    00010200
010300         10  CURRENT-MINUTE          PIC 9(2).                    00010300
010400         10  CURRENT-SECOND          PIC 9(2).                    00010400
010500         10  CURRENT-HNDSEC          PIC 9(2).                    00010500
010600     05  CURRENT-TIMESTAMP-14.                                    00010600
010700         10  CT14-DATE               PIC 9(8).                    00010700
010800         10  CT14-TIME               PIC 9(6).                    00010800
010900     05  CURRENT-TIMESTAMP-14-X REDEFINES CURRENT-TIMESTAMP-14    00010900
011000                                 PIC X(14).                       00011000
011100*                                                                 00011100
011200 01  WS-FIELDS.                                                   00011200
011300     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-LGNEIN-STATUS        PIC X(2)  VALUE SPACES.          00011500
011600     05  WS-PARMIN-STATUS        PIC X(2)  VALUE SPACES.          00011600
011700     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00011700
011800     05  WS-EVENT-EOF            PIC X     VALUE 'N'.             00011800
011900*                                                                 00011900
012000 01  LOCKOUT-PARMS.                                               00012000
012100     05  WS-MAX-FAILED-ATTEMPTS  PIC S9(3) COMP  VALUE +5.        00012100
012200     05  WS-LOCKOUT-DURATION-MIN PIC S9(5) COMP  VALUE +30.       00012200
012300*                                                                 00012300
012400 01  WORK-VARIABLES.                                              00012400
012500     05  IX                      PIC S9(4)   COMP  VALUE +0.      00012500
012600     05  JX                      PIC S9(4)   COMP  VALUE +0.      00012600
012700     05  WS-USER-IX              PIC S9(4)   COMP  VALUE +0.      00012700
012800     05  WS-LOCK-MINUTES         PIC S9(9)   COMP  VALUE +0.      00012800
012900     05  WS-CURRENT-MINUTES      PIC S9(9)   COMP  VALUE +0.      00012900
013000     05  WS-ELAPSED-MINUTES      PIC S9(9)   COMP  VALUE +0.      00013000
013100*                                                                 00013100
013200 01  WS-TIMESTAMP-WORK-AREA.                                      00013200
013300     05  WS-TS-INPUT             PIC X(14).                       00013300
013400     05  WS-TS-GROUP REDEFINES WS-TS-INPUT.                       00013400
013500         10  WS-TS-CCYY          PIC 9(4).                        00013500
013600         10  WS-TS-MM            PIC 9(2).                        00013600
013700         10  WS-TS-DD            PIC 9(2).                        00013700
013800         10  WS-TS-HH            PIC 9(2).                        00013800
013900         10  WS-TS-MI            PIC 9(2).                        00013900
014000         10  WS-TS-SS            PIC 9(2).                        00014000
014100     05  WS-TS-MINUTES-RESULT    PIC S9(9)  COMP  VALUE +0.       00014100
014200*                                                                 00014200
014220 77  WS-USER-MAX             PIC S9(4)   COMP  VALUE +2000.       00014220
014240 77  WS-ABEND-SW             PIC X               VALUE 'N'.       00014240
014300 01  USER-TABLE-CONTROL.                                          00014300
014400     05  WS-USER-COUNT           PIC S9(4)   COMP  VALUE +0.      00014400
014600 01  WS-USER-TABLE-AREA.                                          00014600
014700     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00014700
014800                        INDEXED BY WS-USER-NDX.                   00014800
014900         COPY USERMAST REPLACING ==:TAG:== BY ==WS-USER==.        00014900
015000*                                                                 00015000
015100 01  REPORT-TOTALS.                                               00015100
015200     05  NUM-EVENT-RECS          PIC S9(9)   COMP-3  VALUE +0.    00015200
015300     05  NUM-SUCCESS-EVENTS      PIC S9(9)   COMP-3  VALUE +0.    00015300
015400     05  NUM-FAILURE-EVENTS      PIC S9(9)   COMP-3  VALUE +0.    00015400
015500     05  NUM-NOW-LOCKED          PIC S9(9)   COMP-3  VALUE +0.    00015500
015600     05  NUM-AUTO-UNLOCKED       PIC S9(9)   COMP-3  VALUE +0.    00015600
015700     05  NUM-UNKNOWN-USERNAME    PIC S9(9)   COMP-3  VALUE +0.    00015700
015800*                                                                 00015800
015900 01  RPT-HEADER1.                                                 00015900
016000     05  FILLER                     PIC X(40)                     00016000
016100               VALUE 'DDA LOGIN LOCKOUT REGISTER         DATE: '. 00016100
016200     05  RPT-MM                     PIC 99.                       00016200
016300     05  FILLER                     PIC X     VALUE '/'.          00016300
016400     05  RPT-DD                     PIC 99.                       00016400
016500     05  FILLER                     PIC X     VALUE '/'.          00016500
016600     05  RPT-CCYY                   PIC 9(4).                     00016600
016700     05  FILLER                     PIC X(71) VALUE SPACES.       00016700
016800 01  RPT-HEADER2.                                                 00016800
016900     05  FILLER PIC X(32) VALUE 'USERNAME'.                       00016900
017000     05  FILLER PIC X(10) VALUE 'RESULT'.                         00017000
017100     05  FILLER PIC X(24) VALUE 'LOCKOUT STATUS'.                 00017100
017200     05  FILLER PIC X(66) VALUE SPACES.                           00017200
017300 01  RPT-DETAIL-LINE.                                             00017300
017400     05  RPT-USERNAME               PIC X(32).                    00017400
017500     05  RPT-RESULT                 PIC X(10).                    00017500
017600     05  RPT-LOCK-STATUS            PIC X(24).                    00017600
017700     05  FILLER                     PIC X(66) VALUE SPACES.       00017700
017800 01  RPT-STATS-HDR1.                                              00017800
017900     05  FILLER PIC X(26) VALUE 'Login Event Totals:       '.     00017900
018000     05  FILLER PIC X(106) VALUE SPACES.                          00018000
018100 01  RPT-STATS-DETAIL.                                            00018100
018200     05  RPT-EVENT-LABEL     PIC X(24).                           00018200
018300     05  RPT-EVENT-COUNT     PIC ZZZ,ZZZ,ZZ9.                     00018300
018400     05  FILLER               PIC X(97)   VALUE SPACES.           00018400
018500*                                                                 00018500
018600 01  ABEND-TEST               PIC X(2).                           00018600
018700 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00018700
018800***************************************************************** 00018800
018900 PROCEDURE DIVISION.                                              00018900
019000***************************************************************** 00019000
019100                                                                  00019100
019200 000-MAIN.                                                        00019200
019300     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00019300
019400     ACCEPT CURRENT-TIME FROM TIME.                               00019400
019500     MOVE CURRENT-DATE-8 TO CT14-DATE.                            00019500
019600     STRING CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND            00019600
019700                    DELIMITED BY SIZE INTO CT14-TIME.             00019700
019800                                                                  00019800
019900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00019900
020000     PERFORM 702-READ-LOCKOUT-PARMS.                              00020000
020100     PERFORM 705-LOAD-USER-TABLE                                  00020100
020200             UNTIL WS-USERIN-STATUS = '10'.                       00020200
020300     PERFORM 800-INIT-REPORT.                                     00020300
020400                                                                  00020400
020500     MOVE CURRENT-TIMESTAMP-14-X TO WS-TS-INPUT.                  00020500
020600     PERFORM 950-COMPUTE-MINUTES.                                 00020600
020700     MOVE WS-TS-MINUTES-RESULT TO WS-CURRENT-MINUTES.             00020700
020800                                                                  00020800
020900     PERFORM 720-READ-LOGIN-EVENT.                                00020900
021000     PERFORM 100-PROCESS-LOGIN-EVENT                              00021000
021100             UNTIL WS-EVENT-EOF = 'Y'.                            00021100
021200                                                                  00021200
021300     PERFORM 760-REWRITE-USER-MASTER                              00021300
021400             VARYING IX FROM 1 BY 1 UNTIL IX > WS-USER-COUNT.     00021400
021500                                                                  00021500
021600     PERFORM 850-REPORT-EVENT-STATS.                              00021600
021700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021700
021800                                                                  00021800
021900     GOBACK.                                                      00021900
022000                                                                  00022000
022100 100-PROCESS-LOGIN-EVENT.                                         00022100
022200     ADD +1 TO NUM-EVENT-RECS.                                    00022200
022300     PERFORM 110-FIND-EVENT-USER.                                 00022300
022400     IF WS-USER-IX = +0                                           00022400
022500         ADD +1 TO NUM-UNKNOWN-USERNAME                           00022500
022600         MOVE LE-LGNE-USERNAME TO RPT-USERNAME                    00022600
022700         MOVE 'N/A'             TO RPT-RESULT                     00022700
022800         MOVE 'UNKNOWN USERNAME' TO RPT-LOCK-STATUS               00022800
022900         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                 00022900
023000     ELSE                                                         00023000
023100         PERFORM 150-CHECK-AUTO-UNLOCK                            00023100
023200         EVALUATE TRUE                                            00023200
023300             WHEN LE-LGNE-WAS-SUCCESS                             00023300
023400                 PERFORM 200-PROCESS-SUCCESS                      00023400
023500             WHEN LE-LGNE-WAS-FAILURE                             00023500
023600                 PERFORM 210-PROCESS-FAILURE                      00023600
023700         END-EVALUATE                                             00023700
023800     END-IF.                                                      00023800
023900     PERFORM 720-READ-LOGIN-EVENT.                                00023900
024000                                                                  00024000
024100 110-FIND-EVENT-USER.                                             00024100
024200     MOVE +0 TO WS-USER-IX.                                       00024200
024300     PERFORM 111-SCAN-ONE-EVENT-USER                              00024300
024400             VARYING JX FROM 1 BY 1                               00024400
024500             UNTIL JX > WS-USER-COUNT OR WS-USER-IX NOT = +0.     00024500
024600                                                                  00024600
024700 111-SCAN-ONE-EVENT-USER.                                         00024700
024800     IF WS-USER-USERNAME(JX) = LE-LGNE-USERNAME                   00024800
024900         MOVE JX TO WS-USER-IX                                    00024900
025000     END-IF.                                                      00025000
025100                                                                  00025100
025200 150-CHECK-AUTO-UNLOCK.                                           00025200
025300     IF WS-USER-IS-LOCKED(WS-USER-IX)                             00025300
025400         MOVE WS-USER-LOCK-TIMESTAMP(WS-USER-IX) TO WS-TS-INPUT   00025400
025500         PERFORM 950-COMPUTE-MINUTES                              00025500
025600         MOVE WS-TS-MINUTES-RESULT TO WS-LOCK-MINUTES             00025600
025700         COMPUTE WS-ELAPSED-MINUTES =                             00025700
025800                 WS-CURRENT-MINUTES - WS-LOCK-MINUTES             00025800
025900         IF WS-ELAPSED-MINUTES >= WS-LOCKOUT-DURATION-MIN         00025900
026000             MOVE 'Y' TO WS-USER-NONLOCKED-FLAG(WS-USER-IX)       00026000
026100             MOVE '000' TO WS-USER-FAILED-ATTEMPTS(WS-USER-IX)    00026100
026200             MOVE SPACES TO WS-USER-LOCK-TIMESTAMP(WS-USER-IX)    00026200
026300             ADD +1 TO NUM-AUTO-UNLOCKED                          00026300
026400         END-IF                                                   00026400
026500     END-IF.                                                      00026500
026600                                                                  00026600
026700 200-PROCESS-SUCCESS.                                             00026700
026800     ADD +1 TO NUM-SUCCESS-EVENTS.                                00026800
026900     IF WS-USER-NOT-LOCKED(WS-USER-IX)                            00026900
027000         MOVE '000' TO WS-USER-FAILED-ATTEMPTS(WS-USER-IX)        00027000
027100     END-IF.                                                      00027100
027200     MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-USERNAME.           00027200
027300     MOVE 'SUCCESS'       TO RPT-RESULT.                          00027300
027400     IF WS-USER-IS-LOCKED(WS-USER-IX)                             00027400
027500         MOVE 'STILL LOCKED' TO RPT-LOCK-STATUS                   00027500
027600     ELSE                                                         00027600
027700         MOVE 'NOT LOCKED'   TO RPT-LOCK-STATUS                   00027700
027800     END-IF.                                                      00027800
027900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00027900
028000                                                                  00028000
028100 210-PROCESS-FAILURE.                                             00028100
028200     ADD +1 TO NUM-FAILURE-EVENTS.                                00028200
028300     MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-USERNAME.           00028300
028400     MOVE 'FAILURE'       TO RPT-RESULT.                          00028400
028500     IF WS-USER-IS-LOCKED(WS-USER-IX)                             00028500
028600         MOVE 'STILL LOCKED' TO RPT-LOCK-STATUS                   00028600
028700     ELSE                                                         00028700
028800         ADD +1 TO WS-USER-FAILED-ATTEMPTS(WS-USER-IX)            00028800
028900         IF WS-USER-FAILED-ATTEMPTS(WS-USER-IX) >=                00028900
029000                                     WS-MAX-FAILED-ATTEMPTS       00029000
029100             MOVE 'N' TO WS-USER-NONLOCKED-FLAG(WS-USER-IX)       00029100
029200             MOVE CURRENT-TIMESTAMP-14-X                          00029200
029300                            TO WS-USER-LOCK-TIMESTAMP(WS-USER-IX) 00029300
029400             ADD +1 TO NUM-NOW-LOCKED                             00029400
029500             MOVE 'LOCKED THIS RUN' TO RPT-LOCK-STATUS            00029500
029600         ELSE                                                     00029600
029700             MOVE 'NOT LOCKED'      TO RPT-LOCK-STATUS            00029700
029800         END-IF                                                   00029800
029900     END-IF.                                                      00029900
030000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00030000
030100                                                                  00030100
030200 700-OPEN-FILES.                                                  00030200
030300     OPEN INPUT    USER-MASTER-IN                                 00030300
030400                    LOGIN-EVENT-REQUEST                           00030400
030500                    LOCKOUT-PARM-CARD                             00030500
030600          OUTPUT   USER-MASTER-OUT                                00030600
030700                    REPORT-FILE.                                  00030700
030800     IF WS-USERIN-STATUS NOT = '00'                               00030800
030900       DISPLAY 'ERROR OPENING USER MASTER INPUT. RC:'             00030900
031000               WS-USERIN-STATUS                                   00031000
031100       MOVE 16 TO RETURN-CODE                                     00031100
031150       GO TO 700-EXIT                                             00031150
031200     END-IF.                                                      00031200
031220 700-EXIT.                                                        00031220
031240     EXIT.                                                        00031240
031300                                                                  00031300
031400 702-READ-LOCKOUT-PARMS.                                          00031400
031500     READ LOCKOUT-PARM-CARD                                       00031500
031600         AT END DISPLAY 'NO LOCKOUT PARM CARD -- USING DEFAULTS'. 00031600
031700     IF WS-PARMIN-STATUS = '00'                                   00031700
031800         MOVE PARM-MAX-FAILED-ATTEMPTS  TO WS-MAX-FAILED-ATTEMPTS 00031800
031900         MOVE PARM-LOCKOUT-DURATION-MIN TO WS-LOCKOUT-DURATION-MIN00031900
032000     END-IF.                                                      00032000
032100                                                                  00032100
032200 705-LOAD-USER-TABLE.                                             00032200
032300     READ USER-MASTER-IN INTO WS-USER-ENTRY(WS-USER-COUNT + 1)    00032300
032400         AT END MOVE '10' TO WS-USERIN-STATUS.                    00032400
032500     IF WS-USERIN-STATUS = '00'                                   00032500
032600         ADD +1 TO WS-USER-COUNT                                  00032600
032700     END-IF.                                                      00032700
032800                                                                  00032800
032900 720-READ-LOGIN-EVENT.                                            00032900
033000     READ LOGIN-EVENT-REQUEST                                     00033000
033100         AT END MOVE 'Y' TO WS-EVENT-EOF.                         00033100
033200     IF WS-LGNEIN-STATUS NOT = '00' AND WS-LGNEIN-STATUS NOT = '1000033200
033300         DISPLAY 'ERROR READING LOGIN EVENT. RC:'                 00033300
033400                 WS-LGNEIN-STATUS                                 00033400
033500         MOVE 'Y' TO WS-EVENT-EOF                                 00033500
033600     END-IF.                                                      00033600
033700                                                                  00033700
033800 760-REWRITE-USER-MASTER.                                         00033800
033900     WRITE FD-USERO-USER-REC FROM WS-USER-ENTRY(IX).              00033900
034000                                                                  00034000
034100 790-CLOSE-FILES.                                                 00034100
034200     CLOSE USER-MASTER-IN.                                        00034200
034300     CLOSE USER-MASTER-OUT.                                       00034300
034400     CLOSE LOGIN-EVENT-REQUEST.                                   00034400
034500     CLOSE LOCKOUT-PARM-CARD.                                     00034500
034600     CLOSE REPORT-FILE.                                           00034600
034610 790-EXIT.                                                        00034610
034620     EXIT.                                                        00034620
034700                                                                  00034700
034800 800-INIT-REPORT.                                                 00034800
034900     MOVE CURRENT-MONTH    TO RPT-MM.                             00034900
035000     MOVE CURRENT-DAY      TO RPT-DD.                             00035000
035100     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.     00035100
035200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00035200
035300     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00035300
035400                                                                  00035400
035500 850-REPORT-EVENT-STATS.                                          00035500
035600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00035600
035700     MOVE 'SUCCESS EVENTS'    TO RPT-EVENT-LABEL.                 00035700
035800     MOVE NUM-SUCCESS-EVENTS  TO RPT-EVENT-COUNT.                 00035800
035900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00035900
036000     MOVE 'FAILURE EVENTS'    TO RPT-EVENT-LABEL.                 00036000
036100     MOVE NUM-FAILURE-EVENTS  TO RPT-EVENT-COUNT.                 00036100
036200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00036200
036300     MOVE 'LOCKED THIS RUN'   TO RPT-EVENT-LABEL.                 00036300
036400     MOVE NUM-NOW-LOCKED      TO RPT-EVENT-COUNT.                 00036400
036500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00036500
036600     MOVE 'AUTO-UNLOCKED'     TO RPT-EVENT-LABEL.                 00036600
036700     MOVE NUM-AUTO-UNLOCKED   TO RPT-EVENT-COUNT.                 00036700
036800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00036800
036900     MOVE 'UNKNOWN USERNAME'  TO RPT-EVENT-LABEL.                 00036900
037000     MOVE NUM-UNKNOWN-USERNAME TO RPT-EVENT-COUNT.                00037000
037100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00037100
037200                                                                  00037200
037300 950-COMPUTE-MINUTES.                                             00037300
037400     COMPUTE WS-TS-MINUTES-RESULT =                               00037400
037500             (WS-TS-CCYY * 525600) + (WS-TS-MM * 43800) +         00037500
037600             (WS-TS-DD * 1440) + (WS-TS-HH * 60) + WS-TS-MI.      00037600
