000100***************************************************************** 00000100
000200* ACCTMAST  -- DDA ACCOUNT MASTER RECORD                          00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY ACCTMAST REPLACING ==:TAG:== BY ==xxxxxxxx==.              00000500
000600* SUPPLIES THE SAME PHYSICAL LAYOUT TO THE ACCOUNT-MASTER-IN FD,  00000600
000700* THE ACCOUNT-MASTER-OUT FD, AND THE IN-MEMORY ACCOUNT TABLE ROW. 00000700
000800* RDS -  03/02/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000800
000900* TJH -  11/14/94 - ADDED ACCT-APPR-FLAG FOR STAFF APPROVAL STEP. 00000900
001000* WLT -  06/09/99 - Y2K REMEDIATION REVIEW - NO DATE FIELDS HERE. 00001000
001100***************************************************************** 00001100
001200 01  :TAG:-ACCT-REC.                                              00001200
001300     05  :TAG:-ACCT-ID             PIC 9(9).                      00001300
001400     05  :TAG:-ACCT-NUMBER         PIC X(10).                     00001400
001500     05  :TAG:-ACCT-BALANCE        PIC S9(13)V99 COMP-3.          00001500
001600     05  :TAG:-ACCT-TYPE           PIC X(10).                     00001600
001700     05  :TAG:-ACCT-STATUS         PIC X(1).                      00001700
001800         88  :TAG:-STATUS-PENDING      VALUE 'P'.                 00001800
001900         88  :TAG:-STATUS-ACTIVE       VALUE 'A'.                 00001900
002000         88  :TAG:-STATUS-FROZEN       VALUE 'F'.                 00002000
002100         88  :TAG:-STATUS-CLOSED       VALUE 'C'.                 00002100
002200     05  :TAG:-ACCT-APPR-FLAG      PIC X(1).                      00002200
002300         88  :TAG:-APPROVED            VALUE 'Y'.                 00002300
002400         88  :TAG:-NOT-APPROVED        VALUE 'N'.                 00002400
002500     05  :TAG:-ACCT-USER-ID        PIC 9(9).                      00002500
002600     05  FILLER                    PIC X(16).                     00002600
