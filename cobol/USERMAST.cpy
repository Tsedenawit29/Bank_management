000100***************************************************************** 00000100
000200* USERMAST  -- DDA SYSTEM USER MASTER RECORD                      00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY USERMAST REPLACING ==:TAG:== BY ==xxxxxxxx==.              00000500
000600* ONE ROW PER LOGIN-CAPABLE USER. NOTE THE PASSWORD HASH IS       00000600
000700* CARRIED AS AN OPAQUE STRING -- IT ARRIVES ALREADY HASHED BY THE 00000700
000800* FRONT-END AND THIS SUITE NEVER COMPUTES OR INSPECTS IT.         00000800
000900* RDS -  03/02/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000900
001000* TJH -  02/18/95 - ADDED NONLOCKED-FLAG/LOCK-TIMESTAMP FOR THE   00001000
001100*                    TELLER-TERMINAL LOCKOUT ENHANCEMENT.         00001100
001200* WLT -  06/09/99 - Y2K REMEDIATION - LOCK-TIMESTAMP CONFIRMED    00001200
001300*                    CENTURY-READY (CCYYMMDDHHMMSS, NOT YYMMDD).  00001300
001400***************************************************************** 00001400
001500 01  :TAG:-USER-REC.                                              00001500
001600     05  :TAG:-USER-ID             PIC 9(9).                      00001600
001700     05  :TAG:-USER-USERNAME       PIC X(30).                     00001700
001800     05  :TAG:-USER-PASSWORD-HASH  PIC X(60).                     00001800
001900     05  :TAG:-USER-EMAIL          PIC X(50).                     00001900
002000     05  :TAG:-USER-ENABLED-FLAG   PIC X(1).                      00002000
002100         88  :TAG:-USER-IS-ENABLED     VALUE 'Y'.                 00002100
002200         88  :TAG:-USER-IS-DISABLED    VALUE 'N'.                 00002200
002300     05  :TAG:-USER-NONLOCKED-FLAG PIC X(1).                      00002300
002400         88  :TAG:-USER-NOT-LOCKED     VALUE 'Y'.                 00002400
002500         88  :TAG:-USER-IS-LOCKED      VALUE 'N'.                 00002500
002600     05  :TAG:-USER-FAILED-ATTEMPTS PIC 9(3).                     00002600
002700     05  :TAG:-USER-LOCK-TIMESTAMP PIC X(14).                     00002700
002800     05  :TAG:-USER-ROLE-CODE      PIC X(10).                     00002800
002900     05  FILLER                    PIC X(05).                     00002900
