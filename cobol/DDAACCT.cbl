000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDAACCT.                                          00000600
000700 AUTHOR.        T J HARMON.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  11/02/94.                                         00000900
001000 DATE-COMPILED. 11/02/94.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDAACCT  --  ACCOUNT LIFECYCLE MAINTENANCE RUN                  00001300
001400*                                                                 00001400
001500* TWO KINDS OF CARDS ARE PROCESSED IN THIS RUN:                   00001500
001600*   - ACCOUNT-CREATE-REQUEST  -- OPENS A NEW ACCOUNT IN PENDING   00001600
001700*                                 STATUS UNDER AN EXISTING USER.  00001700
001800*   - ACCOUNT-MAINT-REQUEST   -- APPROVES, FREEZES, OR UNFREEZES  00001800
001900*                                 AN EXISTING ACCOUNT.            00001900
002000*                                                                 00002000
002100* BOTH CARD STREAMS ARE APPLIED AGAINST THE SAME IN-MEMORY        00002100
002200* ACCOUNT MASTER TABLE AND THE MASTER IS REWRITTEN AT END OF      00002200
002300* RUN. NEW ACCOUNT NUMBERS ARE ASSIGNED HERE FROM A 10-DIGIT      00002300
002400* SEQUENCE -- COLLISIONS ARE REGENERATED, THOUGH IN PRACTICE      00002400
002500* THE SEQUENCE DOES NOT WRAP WITHIN A RUN'S LIFETIME.             00002500
002600***************************************************************** 00002600
002700* CHANGE LOG                                                      00002700
002800*                                                                 00002800
002900* TJH - 11/02/94 - TKT CV-0588 - ORIGINAL PROGRAM. STAFF          00002900
003000*                   APPROVAL ENHANCEMENT -- NEW ACCOUNTS NO       00003000
003100*                   LONGER GO STRAIGHT TO ACTIVE.                 00003100
003200* TJH - 01/20/95 - TKT CV-0602 - ADDED FREEZE/UNFREEZE ACTION     00003200
003300*                   CODES TO THE MAINTENANCE CARD.                00003300
003400* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - NO DATE FIELDS IN    00003400
003500*                   THIS PROGRAM'S RECORDS; NOTHING TO REMEDIATE, 00003500
003600*                   VERIFIED AND SIGNED OFF.                      00003600
003700* PMK - 08/03/03 - TKT CV-0951 - ACCEPTED/REJECTED REGISTER NOW   00003700
003800*                   SHOWS THE REJECT REASON INSTEAD OF A BARE     00003800
003900*                   REJECT COUNT.                                 00003900
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-390.                                        00004300
004400 OBJECT-COMPUTER. IBM-390.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                   00004900
005000         ACCESS IS SEQUENTIAL                                     00005000
005100         FILE STATUS  IS  WS-ACCTIN-STATUS.                       00005100
005200                                                                  00005200
005300     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT                  00005300
005400         ACCESS IS SEQUENTIAL                                     00005400
005500         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00005500
005600                                                                  00005600
005700     SELECT USER-MASTER-IN     ASSIGN TO USERIN                   00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-USERIN-STATUS.                       00005900
006000                                                                  00006000
006100     SELECT ACCOUNT-CREATE-REQUEST ASSIGN TO ACRTIN               00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-ACRTIN-STATUS.                       00006300
006400                                                                  00006400
006500     SELECT ACCOUNT-MAINT-REQUEST ASSIGN TO AMNTIN                00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-AMNTIN-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT REPORT-FILE        ASSIGN TO DDARPT                   00006900
007000         FILE STATUS  IS  WS-REPORT-STATUS.                       00007000
007100***************************************************************** 00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  ACCOUNT-MASTER-IN                                            00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800 COPY ACCTMAST REPLACING ==:TAG:== BY ==FD-ACCT==.                00007800
007900                                                                  00007900
008000 FD  ACCOUNT-MASTER-OUT                                           00008000
008100     RECORDING MODE IS F                                          00008100
008200     BLOCK CONTAINS 0 RECORDS.                                    00008200
008300 COPY ACCTMAST REPLACING ==:TAG:== BY ==FD-ACCTO==.               00008300
008400                                                                  00008400
008500 FD  USER-MASTER-IN                                               00008500
008600     RECORDING MODE IS F                                          00008600
008700     BLOCK CONTAINS 0 RECORDS.                                    00008700
008800 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USER==.                00008800
008900                                                                  00008900
009000 FD  ACCOUNT-CREATE-REQUEST                                       00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY ACRTREQ REPLACING ==:TAG:== BY ==AC==.                      00009200
009300                                                                  00009300
009400 FD  ACCOUNT-MAINT-REQUEST                                        00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY AMNTREQ REPLACING ==:TAG:== BY ==AM==.                      00009600
009700                                                                  00009700
009800 FD  REPORT-FILE                                                  00009800
009900     RECORDING MODE IS F.                                         00009900
010000 01  REPORT-RECORD              PIC X(132).                       00010000
010100***************************************************************** 00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300***************************************************************** 00010300
010400 01  SYSTEM-DATE-AND-TIME.                                        00010400
010500     05  CURRENT-DATE.                                            00010500
010600         10  CURRENT-CENTURY         PIC 9(2).                    00010600
010700         10  CURRENT-YEAR            PIC 9(2).                    00010700
010800         10  CURRENT-MONTH           PIC 9(2).                    00010800
010900         10  CURRENT-DAY             PIC 9(2).                    00010900
011000     05  CURRENT-DATE-8 REDEFINES CURRENT-DATE PIC 9(8).          00011000
011100     05  CURRENT-TIME.                                            00011100
011200         10  CURRENT-HOUR            PIC 9(2).                    00011200
011300         10  CURRENT-MINUTE          PIC 9(2).                    00011300
011400         10  CURRENT-SECOND          PIC 9(2).                    00011400
011500         10  CURRENT-HNDSEC          PIC 9(2).                    00011500
011600*                                                                 00011600
011700 01  WS-FIELDS.                                                   00011700
011800     05  WS-ACCTIN-STATUS        PIC X(2)  VALUE SPACES.          00011800
011900     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00011900
012000     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00012000
012100     05  WS-ACRTIN-STATUS        PIC X(2)  VALUE SPACES.          00012100
012200     05  WS-AMNTIN-STATUS        PIC X(2)  VALUE SPACES.          00012200
012300     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00012300
012400     05  WS-CREATE-EOF           PIC X     VALUE 'N'.             00012400
012500     05  WS-MAINT-EOF            PIC X     VALUE 'N'.             00012500
012600     05  WS-NUMBER-FOUND         PIC X     VALUE 'N'.             00012600
012700*                                                                 00012700
012800 01  WORK-VARIABLES.                                              00012800
012900     05  IX                      PIC S9(4)   COMP  VALUE +0.      00012900
013000     05  JX                      PIC S9(4)   COMP  VALUE +0.      00013000
013100     05  WS-USER-IX              PIC S9(4)   COMP  VALUE +0.      00013100
013200     05  WS-ACCT-IX              PIC S9(4)   COMP  VALUE +0.      00013200
013300     05  WS-NEXT-ACCT-ID         PIC S9(9)   COMP-3  VALUE +0.    00013300
013400     05  WS-NEXT-ACCT-NUM        PIC 9(10)           VALUE ZERO.  00013400
013500     05  WS-NEXT-ACCT-NUM-N REDEFINES WS-NEXT-ACCT-NUM            00013500
013600                                 PIC 9(10).                       00013600
013700     05  WS-REJECT-REASON        PIC X(24)   VALUE SPACES.        00013700
013800*                                                                 00013800
013850 77  WS-ACCT-MAX             PIC S9(4)   COMP  VALUE +2000.       00013850
013875 77  WS-ABEND-SW             PIC X               VALUE 'N'.       00013875
013900 01  ACCT-TABLE-CONTROL.                                          00013900
014000     05  WS-ACCT-COUNT           PIC S9(4)   COMP  VALUE +0.      00014000
014200 01  WS-ACCT-TABLE-AREA.                                          00014200
014300     05  WS-ACCT-ENTRY OCCURS 2000 TIMES                          00014300
014400                        INDEXED BY WS-ACCT-NDX.                   00014400
014500         COPY ACCTMAST REPLACING ==:TAG:== BY ==WS-ACCT==.        00014500
014600*                                                                 00014600
014700 01  USER-TABLE-CONTROL.                                          00014700
014800     05  WS-USER-COUNT           PIC S9(4)   COMP  VALUE +0.      00014800
014900     05  WS-USER-MAX             PIC S9(4)   COMP  VALUE +2000.   00014900
015000 01  WS-USER-TABLE-AREA.                                          00015000
015100     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00015100
015200                        INDEXED BY WS-USER-NDX.                   00015200
015300         COPY USERMAST REPLACING ==:TAG:== BY ==WS-USER==.        00015300
015400*                                                                 00015400
015500 01  REPORT-TOTALS.                                               00015500
015600     05  NUM-CREATE-RECS         PIC S9(9)   COMP-3  VALUE +0.    00015600
015700     05  NUM-CREATE-ACCEPTED     PIC S9(9)   COMP-3  VALUE +0.    00015700
015800     05  NUM-CREATE-REJECTED     PIC S9(9)   COMP-3  VALUE +0.    00015800
015900     05  NUM-MAINT-RECS          PIC S9(9)   COMP-3  VALUE +0.    00015900
016000     05  NUM-APPROVE-ACCEPTED    PIC S9(9)   COMP-3  VALUE +0.    00016000
016100     05  NUM-APPROVE-REJECTED    PIC S9(9)   COMP-3  VALUE +0.    00016100
016200     05  NUM-FREEZE-ACCEPTED     PIC S9(9)   COMP-3  VALUE +0.    00016200
016300     05  NUM-FREEZE-REJECTED     PIC S9(9)   COMP-3  VALUE +0.    00016300
016400     05  NUM-UNFREEZE-ACCEPTED   PIC S9(9)   COMP-3  VALUE +0.    00016400
016500     05  NUM-UNFREEZE-REJECTED   PIC S9(9)   COMP-3  VALUE +0.    00016500
016600*                                                                 00016600
016700 01  RPT-HEADER1.                                                 00016700
016800     05  FILLER                     PIC X(40)                     00016800
016900               VALUE 'DDA ACCOUNT MAINTENANCE REGISTER  DATE: '.  00016900
017000     05  RPT-MM                     PIC 99.                       00017000
017100     05  FILLER                     PIC X     VALUE '/'.          00017100
017200     05  RPT-DD                     PIC 99.                       00017200
017300     05  FILLER                     PIC X     VALUE '/'.          00017300
017400     05  RPT-CCYY                   PIC 9(4).                     00017400
017500     05  FILLER                     PIC X(71) VALUE SPACES.       00017500
017600 01  RPT-HEADER2.                                                 00017600
017700     05  FILLER PIC X(12) VALUE 'ACTION'.                         00017700
017800     05  FILLER PIC X(12) VALUE 'ACCT NO.'.                       00017800
017900     05  FILLER PIC X(9)  VALUE 'ACCT TYPE'.                      00017900
018000     05  FILLER PIC X(3)  VALUE SPACES.                           00018000
018100     05  FILLER PIC X(24) VALUE 'STATUS/REASON'.                  00018100
018200     05  FILLER PIC X(72) VALUE SPACES.                           00018200
018300 01  RPT-DETAIL-LINE.                                             00018300
018400     05  RPT-ACTION                 PIC X(12).                    00018400
018500     05  RPT-ACCT-NUMBER            PIC X(12).                    00018500
018600     05  RPT-ACCT-TYPE              PIC X(9).                     00018600
018700     05  FILLER                     PIC X(3)  VALUE SPACES.       00018700
018800     05  RPT-STATUS                 PIC X(24).                    00018800
018900     05  FILLER                     PIC X(72) VALUE SPACES.       00018900
019000 01  RPT-STATS-HDR1.                                              00019000
019100     05  FILLER PIC X(26) VALUE 'Maintenance Totals:       '.     00019100
019200     05  FILLER PIC X(106) VALUE SPACES.                          00019200
019300 01  RPT-STATS-DETAIL.                                            00019300
019400     05  RPT-ACTION-LABEL    PIC X(20).                           00019400
019500     05  RPT-NUM-ACCEPTED    PIC ZZZ,ZZZ,ZZ9.                     00019500
019600     05  FILLER              PIC X(4)   VALUE SPACES.             00019600
019700     05  RPT-NUM-REJECTED    PIC ZZZ,ZZZ,ZZ9.                     00019700
019800     05  FILLER              PIC X(91)   VALUE SPACES.            00019800
019900*                                                                 00019900
020000 01  ABEND-TEST              PIC X(2).                            00020000
020100 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00020100
020200***************************************************************** 00020200
020300 PROCEDURE DIVISION.                                              00020300
020400***************************************************************** 00020400
020500                                                                  00020500
020600 000-MAIN.                                                        00020600
020700     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00020700
020800     ACCEPT CURRENT-TIME FROM TIME.                               00020800
020900                                                                  00020900
021000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021000
021100     PERFORM 705-LOAD-USER-TABLE                                  00021100
021200             UNTIL WS-USERIN-STATUS = '10'.                       00021200
021300     PERFORM 710-LOAD-ACCT-TABLE                                  00021300
021400             UNTIL WS-ACCTIN-STATUS = '10'.                       00021400
021500     PERFORM 715-FIND-HIGH-ACCT-NUM                               00021500
021600             VARYING IX FROM 1 BY 1 UNTIL IX > WS-ACCT-COUNT.     00021600
021700     PERFORM 800-INIT-REPORT.                                     00021700
021800                                                                  00021800
021900     PERFORM 720-READ-CREATE-REQUEST.                             00021900
022000     PERFORM 100-PROCESS-CREATES                                  00022000
022100             UNTIL WS-CREATE-EOF = 'Y'.                           00022100
022200                                                                  00022200
022300     PERFORM 730-READ-MAINT-REQUEST.                              00022300
022400     PERFORM 200-PROCESS-MAINT                                    00022400
022500             UNTIL WS-MAINT-EOF = 'Y'.                            00022500
022600                                                                  00022600
022700     PERFORM 760-REWRITE-ACCT-MASTER                              00022700
022800             VARYING IX FROM 1 BY 1 UNTIL IX > WS-ACCT-COUNT.     00022800
022900                                                                  00022900
023000     PERFORM 850-REPORT-MAINT-STATS.                              00023000
023100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023100
023200                                                                  00023200
023300     GOBACK.                                                      00023300
023400                                                                  00023400
023500 100-PROCESS-CREATES.                                             00023500
023600     ADD +1 TO NUM-CREATE-RECS.                                   00023600
023700     PERFORM 110-FIND-OWNER-USER.                                 00023700
023800     IF WS-USER-IX = +0                                           00023800
023900         MOVE 'NO SUCH USER ID' TO WS-REJECT-REASON               00023900
024000         PERFORM 190-REJECT-CREATE                                00024000
024100     ELSE                                                         00024100
024200         IF WS-ACCT-COUNT >= WS-ACCT-MAX                          00024200
024300             MOVE 'TABLE FULL' TO WS-REJECT-REASON                00024300
024400             PERFORM 190-REJECT-CREATE                            00024400
024500         ELSE                                                     00024500
024600             PERFORM 120-ASSIGN-NEW-ACCOUNT                       00024600
024700             ADD +1 TO WS-ACCT-COUNT                              00024700
024800             MOVE WS-NEXT-ACCT-ID  TO WS-ACCT-ID(WS-ACCT-COUNT)   00024800
024900             MOVE WS-NEXT-ACCT-NUM TO WS-ACCT-NUMBER(WS-ACCT-COUNT00024900
025000             MOVE ZERO              TO WS-ACCT-BALANCE(WS-ACCT-COU00025000
025100             MOVE AC-ACRT-ACCOUNT-TYPE                            00025100
025200                                     TO WS-ACCT-TYPE(WS-ACCT-COUNT00025200
025300             MOVE 'P'                TO WS-ACCT-STATUS(WS-ACCT-COU00025300
025400             MOVE 'N'                TO WS-ACCT-APPR-FLAG(WS-ACCT-00025400
025500             MOVE AC-ACRT-USER-ID     TO WS-ACCT-USER-ID(WS-ACCT-C00025500
025600             ADD +1 TO NUM-CREATE-ACCEPTED                        00025600
025700             MOVE 'CREATE'            TO RPT-ACTION               00025700
025800             MOVE WS-ACCT-NUMBER(WS-ACCT-COUNT) TO RPT-ACCT-NUMBER00025800
025900             MOVE WS-ACCT-TYPE(WS-ACCT-COUNT)   TO RPT-ACCT-TYPE  00025900
026000             MOVE 'OPENED PENDING'    TO RPT-STATUS               00026000
026100             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE             00026100
026200         END-IF                                                   00026200
026300     END-IF.                                                      00026300
026400     PERFORM 720-READ-CREATE-REQUEST.                             00026400
026500                                                                  00026500
026600 110-FIND-OWNER-USER.                                             00026600
026700     MOVE +0 TO WS-USER-IX.                                       00026700
026800     PERFORM 111-SCAN-ONE-OWNER                                   00026800
026900             VARYING JX FROM 1 BY 1                               00026900
027000             UNTIL JX > WS-USER-COUNT OR WS-USER-IX NOT = +0.     00027000
027100                                                                  00027100
027200 111-SCAN-ONE-OWNER.                                              00027200
027300     IF WS-USER-ID(JX) = AC-ACRT-USER-ID                          00027300
027400         MOVE JX TO WS-USER-IX                                    00027400
027500     END-IF.                                                      00027500
027600                                                                  00027600
027700 120-ASSIGN-NEW-ACCOUNT.                                          00027700
027800     MOVE 'N' TO WS-NUMBER-FOUND.                                 00027800
027900     PERFORM 125-TRY-ONE-ACCT-NUM UNTIL WS-NUMBER-FOUND = 'Y'.    00027900
028000                                                                  00028000
028100 125-TRY-ONE-ACCT-NUM.                                            00028100
028200     ADD +1 TO WS-NEXT-ACCT-ID.                                   00028200
028300     COMPUTE WS-NEXT-ACCT-NUM = WS-NEXT-ACCT-ID + 1000000000.     00028300
028400     MOVE 'Y' TO WS-NUMBER-FOUND.                                 00028400
028500     PERFORM 130-CHECK-NUMBER-UNIQUE                              00028500
028600             VARYING JX FROM 1 BY 1 UNTIL JX > WS-ACCT-COUNT.     00028600
028700                                                                  00028700
028800 130-CHECK-NUMBER-UNIQUE.                                         00028800
028900     IF WS-ACCT-NUMBER(JX) = WS-NEXT-ACCT-NUM                     00028900
029000         MOVE 'N' TO WS-NUMBER-FOUND                              00029000
029100     END-IF.                                                      00029100
029200                                                                  00029200
029300 190-REJECT-CREATE.                                               00029300
029400     ADD +1 TO NUM-CREATE-REJECTED.                               00029400
029500     MOVE 'CREATE'       TO RPT-ACTION.                           00029500
029600     MOVE SPACES          TO RPT-ACCT-NUMBER.                     00029600
029700     MOVE AC-ACRT-ACCOUNT-TYPE TO RPT-ACCT-TYPE.                  00029700
029800     STRING 'REJ-' WS-REJECT-REASON DELIMITED BY SIZE             00029800
029900                                     INTO RPT-STATUS.             00029900
030000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00030000
030100                                                                  00030100
030200 200-PROCESS-MAINT.                                               00030200
030300     ADD +1 TO NUM-MAINT-RECS.                                    00030300
030400     PERFORM 210-FIND-MAINT-ACCOUNT.                              00030400
030500     IF WS-ACCT-IX = +0                                           00030500
030600         MOVE 'NO SUCH ACCOUNT ID' TO WS-REJECT-REASON            00030600
030700         PERFORM 290-REJECT-MAINT                                 00030700
030800     ELSE                                                         00030800
030900         EVALUATE TRUE                                            00030900
031000             WHEN AM-AMNT-IS-APPROVE                              00031000
031100                 PERFORM 220-PROCESS-APPROVE                      00031100
031200             WHEN AM-AMNT-IS-FREEZE                               00031200
031300                 PERFORM 230-PROCESS-FREEZE                       00031300
031400             WHEN AM-AMNT-IS-UNFREEZE                             00031400
031500                 PERFORM 240-PROCESS-UNFREEZE                     00031500
031600             WHEN OTHER                                           00031600
031700                 MOVE 'BAD ACTION CODE' TO WS-REJECT-REASON       00031700
031800                 PERFORM 290-REJECT-MAINT                         00031800
031900         END-EVALUATE                                             00031900
032000     END-IF.                                                      00032000
032100     PERFORM 730-READ-MAINT-REQUEST.                              00032100
032200                                                                  00032200
032300 210-FIND-MAINT-ACCOUNT.                                          00032300
032400     MOVE +0 TO WS-ACCT-IX.                                       00032400
032500     PERFORM 211-SCAN-ONE-MAINT-ACCT                              00032500
032600             VARYING JX FROM 1 BY 1                               00032600
032700             UNTIL JX > WS-ACCT-COUNT OR WS-ACCT-IX NOT = +0.     00032700
032800                                                                  00032800
032900 211-SCAN-ONE-MAINT-ACCT.                                         00032900
033000     IF WS-ACCT-ID(JX) = AM-AMNT-ACCT-ID                          00033000
033100         MOVE JX TO WS-ACCT-IX                                    00033100
033200     END-IF.                                                      00033200
033300                                                                  00033300
033400 220-PROCESS-APPROVE.                                             00033400
033500     IF WS-ACCT-STATUS(WS-ACCT-IX) NOT = 'P'                      00033500
033600         MOVE 'NOT PENDING' TO WS-REJECT-REASON                   00033600
033700         ADD +1 TO NUM-APPROVE-REJECTED                           00033700
033800         PERFORM 290-REJECT-MAINT                                 00033800
033900     ELSE                                                         00033900
034000         MOVE 'A' TO WS-ACCT-STATUS(WS-ACCT-IX)                   00034000
034100         MOVE 'Y' TO WS-ACCT-APPR-FLAG(WS-ACCT-IX)                00034100
034200         ADD +1 TO NUM-APPROVE-ACCEPTED                           00034200
034300         MOVE 'APPROVE' TO RPT-ACTION                             00034300
034400         MOVE WS-ACCT-NUMBER(WS-ACCT-IX) TO RPT-ACCT-NUMBER       00034400
034500         MOVE WS-ACCT-TYPE(WS-ACCT-IX)   TO RPT-ACCT-TYPE         00034500
034600         MOVE 'ACTIVE' TO RPT-STATUS                              00034600
034700         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                 00034700
034800     END-IF.                                                      00034800
034900                                                                  00034900
035000 230-PROCESS-FREEZE.                                              00035000
035001*    TJH - 08/10/26 - TKT CV-1042 - A FROZEN OR STILL-PENDING     00035001
035002*                   ACCOUNT WAS FALLING THROUGH TO THE ACCEPT     00035002
035003*                   SIDE RIGHT ALONG WITH A CLOSED ONE. FREEZE    00035003
035004*                   IS ONLY LEGAL AGAINST AN ACTIVE ACCOUNT.      00035004
035100     IF WS-ACCT-STATUS(WS-ACCT-IX) = 'C' OR 'F' OR 'P'            00035100
035150         EVALUATE WS-ACCT-STATUS(WS-ACCT-IX)                      00035150
035160             WHEN 'C'                                             00035160
035170                 MOVE 'ACCOUNT CLOSED' TO WS-REJECT-REASON        00035170
035180             WHEN 'F'                                             00035180
035190                 MOVE 'ALREADY FROZEN' TO WS-REJECT-REASON        00035190
035195             WHEN OTHER                                           00035195
035198                 MOVE 'ACCOUNT PENDING' TO WS-REJECT-REASON       00035198
035199         END-EVALUATE                                             00035199
035300         ADD +1 TO NUM-FREEZE-REJECTED                            00035300
035400         PERFORM 290-REJECT-MAINT                                 00035400
035500     ELSE                                                         00035500
035600         MOVE 'F' TO WS-ACCT-STATUS(WS-ACCT-IX)                   00035600
035700         ADD +1 TO NUM-FREEZE-ACCEPTED                            00035700
035800         MOVE 'FREEZE' TO RPT-ACTION                              00035800
035900         MOVE WS-ACCT-NUMBER(WS-ACCT-IX) TO RPT-ACCT-NUMBER       00035900
036000         MOVE WS-ACCT-TYPE(WS-ACCT-IX)   TO RPT-ACCT-TYPE         00036000
036100         MOVE 'FROZEN' TO RPT-STATUS                              00036100
036200         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                 00036200
036300     END-IF.                                                      00036300
036400                                                                  00036400
036500 240-PROCESS-UNFREEZE.                                            00036500
036600     IF WS-ACCT-STATUS(WS-ACCT-IX) NOT = 'F'                      00036600
036700         MOVE 'NOT FROZEN' TO WS-REJECT-REASON                    00036700
036800         ADD +1 TO NUM-UNFREEZE-REJECTED                          00036800
036900         PERFORM 290-REJECT-MAINT                                 00036900
037000     ELSE                                                         00037000
037100         MOVE 'A' TO WS-ACCT-STATUS(WS-ACCT-IX)                   00037100
037200         ADD +1 TO NUM-UNFREEZE-ACCEPTED                          00037200
037300         MOVE 'UNFREEZE' TO RPT-ACTION                            00037300
037400         MOVE WS-ACCT-NUMBER(WS-ACCT-IX) TO RPT-ACCT-NUMBER       00037400
037500         MOVE WS-ACCT-TYPE(WS-ACCT-IX)   TO RPT-ACCT-TYPE         00037500
037600         MOVE 'ACTIVE' TO RPT-STATUS                              00037600
037700         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                 00037700
037800     END-IF.                                                      00037800
037900                                                                  00037900
038000 290-REJECT-MAINT.                                                00038000
038100     MOVE 'MAINT'       TO RPT-ACTION.                            00038100
038200     IF WS-ACCT-IX NOT = +0                                       00038200
038300         MOVE WS-ACCT-NUMBER(WS-ACCT-IX) TO RPT-ACCT-NUMBER       00038300
038400         MOVE WS-ACCT-TYPE(WS-ACCT-IX)   TO RPT-ACCT-TYPE         00038400
038500     ELSE                                                         00038500
038600         MOVE SPACES TO RPT-ACCT-NUMBER                           00038600
038700         MOVE SPACES TO RPT-ACCT-TYPE                             00038700
038800     END-IF.                                                      00038800
038900     STRING 'REJ-' WS-REJECT-REASON DELIMITED BY SIZE             00038900
039000                                     INTO RPT-STATUS.             00039000
039100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00039100
039200                                                                  00039200
039300 700-OPEN-FILES.                                                  00039300
039400     OPEN INPUT    ACCOUNT-MASTER-IN                              00039400
039500                    USER-MASTER-IN                                00039500
039600                    ACCOUNT-CREATE-REQUEST                        00039600
039700                    ACCOUNT-MAINT-REQUEST                         00039700
039800          OUTPUT   ACCOUNT-MASTER-OUT                             00039800
039900                    REPORT-FILE.                                  00039900
040000     IF WS-ACCTIN-STATUS NOT = '00'                               00040000
040100       DISPLAY 'ERROR OPENING ACCOUNT MASTER INPUT. RC:'          00040100
040200               WS-ACCTIN-STATUS                                   00040200
040300       MOVE 16 TO RETURN-CODE                                     00040300
040320       GO TO 700-EXIT                                             00040320
040400     END-IF.                                                      00040400
040420     IF WS-USERIN-STATUS NOT = '00'                               00040420
040440       DISPLAY 'ERROR OPENING USER MASTER INPUT. RC:'             00040440
040460               WS-USERIN-STATUS                                   00040460
040480       MOVE 16 TO RETURN-CODE                                     00040480
040490       GO TO 700-EXIT                                             00040490
040495     END-IF.                                                      00040495
040498 700-EXIT.                                                        00040498
040499     EXIT.                                                        00040499
040500                                                                  00040500
040600 705-LOAD-USER-TABLE.                                             00040600
040700     READ USER-MASTER-IN INTO WS-USER-ENTRY(WS-USER-COUNT + 1)    00040700
040800         AT END MOVE '10' TO WS-USERIN-STATUS.                    00040800
040900     IF WS-USERIN-STATUS = '00'                                   00040900
041000         ADD +1 TO WS-USER-COUNT                                  00041000
041100     END-IF.                                                      00041100
041200                                                                  00041200
041300 710-LOAD-ACCT-TABLE.                                             00041300
041400     READ ACCOUNT-MASTER-IN INTO WS-ACCT-ENTRY(WS-ACCT-COUNT + 1) 00041400
041500         AT END MOVE '10' TO WS-ACCTIN-STATUS.                    00041500
041600     IF WS-ACCTIN-STATUS = '00'                                   00041600
041700         ADD +1 TO WS-ACCT-COUNT                                  00041700
041800     END-IF.                                                      00041800
041900                                                                  00041900
042000 715-FIND-HIGH-ACCT-NUM.                                          00042000
042100     IF WS-ACCT-ID(IX) > WS-NEXT-ACCT-ID                          00042100
042200         MOVE WS-ACCT-ID(IX) TO WS-NEXT-ACCT-ID                   00042200
042300     END-IF.                                                      00042300
042400                                                                  00042400
042500 720-READ-CREATE-REQUEST.                                         00042500
042600     READ ACCOUNT-CREATE-REQUEST                                  00042600
042700         AT END MOVE 'Y' TO WS-CREATE-EOF.                        00042700
042800     IF WS-ACRTIN-STATUS NOT = '00' AND WS-ACRTIN-STATUS NOT = '1000042800
042900         DISPLAY 'ERROR READING CREATE REQUEST. RC:'              00042900
043000                 WS-ACRTIN-STATUS                                 00043000
043100         MOVE 'Y' TO WS-CREATE-EOF                                00043100
043200     END-IF.                                                      00043200
043300                                                                  00043300
043400 730-READ-MAINT-REQUEST.                                          00043400
043500     READ ACCOUNT-MAINT-REQUEST                                   00043500
043600         AT END MOVE 'Y' TO WS-MAINT-EOF.                         00043600
043700     IF WS-AMNTIN-STATUS NOT = '00' AND WS-AMNTIN-STATUS NOT = '1000043700
043800         DISPLAY 'ERROR READING MAINT REQUEST. RC:'               00043800
043900                 WS-AMNTIN-STATUS                                 00043900
044000         MOVE 'Y' TO WS-MAINT-EOF                                 00044000
044100     END-IF.                                                      00044100
044200                                                                  00044200
044300 760-REWRITE-ACCT-MASTER.                                         00044300
044400     WRITE FD-ACCTO-ACCT-REC FROM WS-ACCT-ENTRY(IX).              00044400
044500                                                                  00044500
044600 790-CLOSE-FILES.                                                 00044600
044700     CLOSE ACCOUNT-MASTER-IN.                                     00044700
044800     CLOSE ACCOUNT-MASTER-OUT.                                    00044800
044900     CLOSE USER-MASTER-IN.                                        00044900
045000     CLOSE ACCOUNT-CREATE-REQUEST.                                00045000
045100     CLOSE ACCOUNT-MAINT-REQUEST.                                 00045100
045200     CLOSE REPORT-FILE.                                           00045200
045210 790-EXIT.                                                        00045210
045220     EXIT.                                                        00045220
045300                                                                  00045300
045400 800-INIT-REPORT.                                                 00045400
045500     MOVE CURRENT-MONTH    TO RPT-MM.                             00045500
045600     MOVE CURRENT-DAY      TO RPT-DD.                             00045600
045700     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.     00045700
045800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00045800
045900     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00045900
046000                                                                  00046000
046100 850-REPORT-MAINT-STATS.                                          00046100
046200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00046200
046300     MOVE 'CREATE'    TO RPT-ACTION-LABEL.                        00046300
046400     MOVE NUM-CREATE-ACCEPTED TO RPT-NUM-ACCEPTED.                00046400
046500     MOVE NUM-CREATE-REJECTED TO RPT-NUM-REJECTED.                00046500
046600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00046600
046700     MOVE 'APPROVE'   TO RPT-ACTION-LABEL.                        00046700
046800     MOVE NUM-APPROVE-ACCEPTED TO RPT-NUM-ACCEPTED.               00046800
046900     MOVE NUM-APPROVE-REJECTED TO RPT-NUM-REJECTED.               00046900
047000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047000
047100     MOVE 'FREEZE'    TO RPT-ACTION-LABEL.                        00047100
047200     MOVE NUM-FREEZE-ACCEPTED TO RPT-NUM-ACCEPTED.                00047200
047300     MOVE NUM-FREEZE-REJECTED TO RPT-NUM-REJECTED.                00047300
047400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047400
047500     MOVE 'UNFREEZE'  TO RPT-ACTION-LABEL.                        00047500
047600     MOVE NUM-UNFREEZE-ACCEPTED TO RPT-NUM-ACCEPTED.              00047600
047700     MOVE NUM-UNFREEZE-REJECTED TO RPT-NUM-REJECTED.              00047700
047800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047800
