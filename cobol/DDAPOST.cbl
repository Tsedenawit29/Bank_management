000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDAPOST.                                          00000600
000700 AUTHOR.        R D SAYLES.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  03/09/92.                                         00000900
001000 DATE-COMPILED. 03/09/92.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDAPOST  --  NIGHTLY/INTRADAY DEMAND-DEPOSIT POSTING RUN        00001300
001400*                                                                 00001400
001500* READS A SEQUENTIAL BATCH OF DEPOSIT/WITHDRAWAL/TRANSFER         00001500
001600* REQUESTS AND APPLIES EACH AGAINST THE ACCOUNT MASTER HELD IN    00001600
001700* AN IN-MEMORY TABLE (NO ISAM/INDEXED ACCESS AVAILABLE ON THIS    00001700
001800* BOX), POSTS A DOUBLE-ENTRY TRANSACTION LOG FOR EVERY ACCEPTED   00001800
001900* MOVEMENT, REWRITES THE ACCOUNT MASTER, AND PRINTS A REGISTER    00001900
002000* OF ACCEPTED/REJECTED REQUESTS WITH CONTROL TOTALS.              00002000
002100*                                                                 00002100
002200* THIS IS THE BATCH EQUIVALENT OF THE TELLER-PROOF RUN -- THE     00002200
002300* ON-LINE FRONT END JUST QUEUES REQUESTS FOR US OVERNIGHT.        00002300
002400***************************************************************** 00002400
002500* CHANGE LOG                                                      00002500
002600*                                                                 00002600
002700* RDS - 03/09/92 - TKT CV-0114 - ORIGINAL PROGRAM. NIGHTLY DDA    00002700
002800*                   LEDGER POSTING RUN, REPLACES THE MANUAL       00002800
002900*                   TELLER PROOF SHEETS.                          00002900
003000* RDS - 07/22/92 - TKT CV-0201 - CORRECTED THE WITHDRAWAL FUNDS   00003000
003100*                   CHECK TO COMPARE THE BALANCE AGAINST THE      00003100
003200*                   REQUESTED AMOUNT BEFORE THE DEBIT IS TAKEN,   00003200
003300*                   NOT AFTER.                                    00003300
003400* TJH - 11/14/94 - TKT CV-0588 - ACCOUNT STATUS GATE EXTENDED TO  00003400
003500*                   REJECT PENDING-APPROVAL ACCOUNTS (STAFF       00003500
003600*                   APPROVAL STEP INTRODUCED THIS RELEASE).       00003600
003700* TJH - 09/30/95 - TKT CV-0643 - TRANSFER NOW WRITES TWO LOG      00003700
003800*                   ROWS SHARING ONE REFERENCE ID INSTEAD OF A    00003800
003900*                   SINGLE NETTED ROW, TO FEED THE NEW STATEMENT  00003900
004000*                   PRINT PROGRAM'S DEBIT/CREDIT DISPLAY.         00004000
004100* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - TXN-TIMESTAMP AND    00004100
004200*                   THE REPORT HEADER DATE ARE CENTURY-READY      00004200
004300*                   (CCYYMMDDHHMMSS THROUGHOUT, NO 2-DIGIT YEAR   00004300
004400*                   WINDOWING ANYWHERE IN THIS PROGRAM).          00004400
004500* PMK - 02/14/01 - TKT CV-0877 - ADDED ENDING ACCOUNT-STATUS      00004500
004600*                   COUNTS AND THE GRAND TOTAL BALANCE TO THE     00004600
004700*                   REPORT AS A POSTING-RUN BALANCING CHECK.      00004700
004800* PMK - 08/03/03 - TKT CV-0951 - REJECT REASONS NOW BROKEN OUT    00004800
004900*                   ON THE CONTROL TOTALS PAGE (FROZEN, NOT       00004900
005000*                   APPROVED, INSUFFICIENT FUNDS, SAME ACCOUNT)   00005000
005100*                   INSTEAD OF ONE COMBINED REJECT COUNT.         00005100
005200* PMK - 08/03/03 - TKT CV-0951 - REGISTER LINES NOW SORTED        00005200
005300*                   DESCENDING BY TIMESTAMP THROUGH DDASORT SO    00005300
005400*                   THE MOST RECENT ACTIVITY PRINTS FIRST.        00005400
005410* TJH - 08/11/26 - TKT CV-1047 - ACCOUNT STATUS GATE WAS ONLY     00005410
005420*                   CATCHING FROZEN AND PENDING -- A CLOSED       00005420
005430*                   ACCOUNT WAS POSTABLE RIGHT ALONG WITH AN      00005430
005440*                   ACTIVE ONE.  GATE NOW REJECTS ANYTHING THAT   00005440
005450*                   IS NOT ACTIVE, AND THE REGISTER CARRIES A     00005450
005460*                   CLOSED-ACCOUNT REJECT BUCKET OF ITS OWN.      00005460
005500***************************************************************** 00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER. IBM-390.                                        00005800
005900 OBJECT-COMPUTER. IBM-390.                                        00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM                                           00006100
006200     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.                         00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                   00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-ACCTIN-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT                  00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-ACCTOUT-STATUS.                      00007100
007200                                                                  00007200
007300     SELECT USER-MASTER-IN     ASSIGN TO USERIN                   00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS  IS  WS-USERIN-STATUS.                       00007500
007600                                                                  00007600
007700     SELECT TRANSACTION-REQUEST ASSIGN TO TRANIN                  00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS  IS  WS-TRANIN-STATUS.                       00007900
008000                                                                  00008000
008100     SELECT TRANSACTION-LOG    ASSIGN TO TRANLOG                  00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-TRANLOG-STATUS.                      00008300
008400                                                                  00008400
008500     SELECT REPORT-FILE        ASSIGN TO DDARPT                   00008500
008600         FILE STATUS  IS  WS-REPORT-STATUS.                       00008600
008700***************************************************************** 00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000                                                                  00009000
009100 FD  ACCOUNT-MASTER-IN                                            00009100
009200     RECORDING MODE IS F                                          00009200
009300     BLOCK CONTAINS 0 RECORDS.                                    00009300
009400 COPY ACCTMAST REPLACING ==:TAG:== BY ==FD-ACCT==.                00009400
009500                                                                  00009500
009600 FD  ACCOUNT-MASTER-OUT                                           00009600
009700     RECORDING MODE IS F                                          00009700
009800     BLOCK CONTAINS 0 RECORDS.                                    00009800
009900 COPY ACCTMAST REPLACING ==:TAG:== BY ==FD-ACCTO==.               00009900
010000                                                                  00010000
010100 FD  USER-MASTER-IN                                               00010100
010200     RECORDING MODE IS F                                          00010200
010300     BLOCK CONTAINS 0 RECORDS.                                    00010300
010400 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USER==.                00010400
010500                                                                  00010500
010600 FD  TRANSACTION-REQUEST                                          00010600
010700     RECORDING MODE IS F.                                         00010700
010800 COPY TXNREQ REPLACING ==:TAG:== BY ==TR==.                       00010800
010900                                                                  00010900
011000 FD  TRANSACTION-LOG                                              00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY TXNLOG REPLACING ==:TAG:== BY ==TL==.                       00011200
011300                                                                  00011300
011400 FD  REPORT-FILE                                                  00011400
011500     RECORDING MODE IS F.                                         00011500
011600 01  REPORT-RECORD              PIC X(132).                       00011600
011700***************************************************************** 00011700
011800 WORKING-STORAGE SECTION.                                         00011800
011900***************************************************************** 00011900
012000 01  SYSTEM-DATE-AND-TIME.                                        00012000
012100     05  CURRENT-DATE.                                            00012100
012200         10  CURRENT-CENTURY         PIC 9(2).                    00012200
012300         10  CURRENT-YEAR            PIC 9(2).                    00012300
012400         10  CURRENT-MONTH           PIC 9(2).                    00012400
012500         10  CURRENT-DAY             PIC 9(2).                    00012500
012600     05  CURRENT-DATE-8 REDEFINES CURRENT-DATE PIC 9(8).          00012600
012700     05  CURRENT-TIME.                                            00012700
012800         10  CURRENT-HOUR            PIC 9(2).                    00012800
012900         10  CURRENT-MINUTE          PIC 9(2).                    00012900
013000         10  CURRENT-SECOND          PIC 9(2).                    00013000
013100         10  CURRENT-HNDSEC          PIC 9(2).                    00013100
013200     05  CURRENT-TIMESTAMP-14.                                    00013200
013300         10  CT14-DATE               PIC 9(8).                    00013300
013400         10  CT14-TIME               PIC 9(6).                    00013400
013500     05  CURRENT-TIMESTAMP-14-X REDEFINES CURRENT-TIMESTAMP-14    00013500
013600                                 PIC X(14).                       00013600
013700*                                                                 00013700
013800 01  WS-FIELDS.                                                   00013800
013900     05  WS-ACCTIN-STATUS        PIC X(2)  VALUE SPACES.          00013900
014000     05  WS-ACCTOUT-STATUS       PIC X(2)  VALUE SPACES.          00014000
014100     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00014100
014200     05  WS-TRANIN-STATUS        PIC X(2)  VALUE SPACES.          00014200
014300     05  WS-TRANLOG-STATUS       PIC X(2)  VALUE SPACES.          00014300
014400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00014400
014500     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00014500
014600     05  WS-TRAN-OK              PIC X     VALUE 'N'.             00014600
014700     05  WS-RERUN-SWITCH         PIC X     VALUE 'N'.             00014700
014800     05  WS-STATUS-RC            PIC X(2)  VALUE SPACES.          00014800
014900     05  WS-FUNDS-RC             PIC X(2)  VALUE SPACES.          00014900
015000     05  WS-REJECT-REASON        PIC X(8)  VALUE SPACES.          00015000
015100*                                                                 00015100
015200 01  WORK-VARIABLES.                                              00015200
015300     05  IX                      PIC S9(4)   COMP  VALUE +0.      00015300
015400     05  JX                      PIC S9(4)   COMP  VALUE +0.      00015400
015500     05  WS-SRC-USER-IX          PIC S9(4)   COMP  VALUE +0.      00015500
015600     05  WS-SRC-ACCT-IX          PIC S9(4)   COMP  VALUE +0.      00015600
015700     05  WS-DEST-ACCT-IX         PIC S9(4)   COMP  VALUE +0.      00015700
015800     05  WS-CHECK-ACCT-IX        PIC S9(4)   COMP  VALUE +0.      00015800
015900     05  WS-NEXT-TXN-ID          PIC S9(9)   COMP-3  VALUE +0.    00015900
016000     05  WS-REF-SEQ              PIC S9(9)   COMP-3  VALUE +0.    00016000
016100     05  WS-REF-ID               PIC X(36)   VALUE SPACES.        00016100
016200*                                                                 00016200
016300 01  ACCT-TABLE-CONTROL.                                          00016300
016400     05  WS-ACCT-COUNT           PIC S9(4)   COMP  VALUE +0.      00016400
016500     05  WS-ACCT-MAX             PIC S9(4)   COMP  VALUE +2000.   00016500
016600 01  WS-ACCT-TABLE-AREA.                                          00016600
016700     05  WS-ACCT-ENTRY OCCURS 2000 TIMES                          00016700
016800                        INDEXED BY WS-ACCT-NDX.                   00016800
016900         COPY ACCTMAST REPLACING ==:TAG:== BY ==WS-ACCT==.        00016900
017000*                                                                 00017000
017100 01  USER-TABLE-CONTROL.                                          00017100
017200     05  WS-USER-COUNT           PIC S9(4)   COMP  VALUE +0.      00017200
017300     05  WS-USER-MAX             PIC S9(4)   COMP  VALUE +2000.   00017300
017400 01  WS-USER-TABLE-AREA.                                          00017400
017500     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00017500
017600                        INDEXED BY WS-USER-NDX.                   00017600
017700         COPY USERMAST REPLACING ==:TAG:== BY ==WS-USER==.        00017700
017800*                                                                 00017800
017900 01  WS-TXN-LOG-WORK-AREA.                                        00017900
018000     COPY TXNLOG REPLACING ==:TAG:== BY ==WS-TXNLOG==.            00018000
018100*                                                                 00018100
018150 77  WS-RPT-LINE-MAX         PIC S9(4)   COMP  VALUE +9000.       00018150
018175 77  WS-ABEND-SW             PIC X              VALUE 'N'.        00018175
018200 01  RPT-LINE-TABLE-CONTROL.                                      00018200
018300     05  WS-RPT-LINE-COUNT       PIC S9(4)   COMP  VALUE +0.      00018300
018500 01  WS-RPT-LINE-TABLE.                                           00018500
018600     05  WS-RPT-LINE-ENTRY OCCURS 9000 TIMES PIC X(132).          00018600
018700*                                                                 00018700
018800 01  REPORT-TOTALS.                                               00018800
018900     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.    00018900
019000     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.    00019000
019100     05  NUM-DEP-ACCEPTED        PIC S9(9)   COMP-3  VALUE +0.    00019100
019200     05  AMT-DEP-ACCEPTED        PIC S9(13)V99 COMP-3 VALUE +0.   00019200
019300     05  NUM-WDL-ACCEPTED        PIC S9(9)   COMP-3  VALUE +0.    00019300
019400     05  AMT-WDL-ACCEPTED        PIC S9(13)V99 COMP-3 VALUE +0.   00019400
019500     05  NUM-TRF-ACCEPTED        PIC S9(9)   COMP-3  VALUE +0.    00019500
019600     05  AMT-TRF-ACCEPTED        PIC S9(13)V99 COMP-3 VALUE +0.   00019600
019700     05  NUM-REJ-FROZEN          PIC S9(9)   COMP-3  VALUE +0.    00019700
019800     05  NUM-REJ-NOTAPPR         PIC S9(9)   COMP-3  VALUE +0.    00019800
019810     05  NUM-REJ-CLOSED          PIC S9(9)   COMP-3  VALUE +0.    00019810
019900     05  NUM-REJ-NSF             PIC S9(9)   COMP-3  VALUE +0.    00019900
020000     05  NUM-REJ-SAMEACCT        PIC S9(9)   COMP-3  VALUE +0.    00020000
020100     05  NUM-ACCT-PENDING        PIC S9(9)   COMP-3  VALUE +0.    00020100
020200     05  NUM-ACCT-ACTIVE         PIC S9(9)   COMP-3  VALUE +0.    00020200
020300     05  NUM-ACCT-FROZEN         PIC S9(9)   COMP-3  VALUE +0.    00020300
020400     05  NUM-ACCT-CLOSED         PIC S9(9)   COMP-3  VALUE +0.    00020400
020500     05  GRAND-TOTAL-BALANCE     PIC S9(15)V99 COMP-3 VALUE +0.   00020500
020600*                                                                 00020600
020700*        *******************                                      00020700
020800*            report lines                                         00020800
020900*        *******************                                      00020900
021000 01  ERR-MSG-BAD-TRAN.                                            00021000
021100     05  FILLER PIC X(31)                                         00021100
021200                  VALUE 'Error Processing Transaction. '.         00021200
021300     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00021300
021400     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00021400
021500 01  RPT-HEADER1.                                                 00021500
021600     05  FILLER                     PIC X(40)                     00021600
021700               VALUE 'DDA LEDGER POSTING REGISTER       DATE: '.  00021700
021800     05  RPT-MM                     PIC 99.                       00021800
021900     05  FILLER                     PIC X     VALUE '/'.          00021900
022000     05  RPT-DD                     PIC 99.                       00022000
022100     05  FILLER                     PIC X     VALUE '/'.          00022100
022200     05  RPT-CCYY                   PIC 9(4).                     00022200
022300     05  FILLER                     PIC X(18)                     00022300
022400                    VALUE '  (mm/dd/ccyy) TM: '.                  00022400
022500     05  RPT-HH                     PIC 99.                       00022500
022600     05  FILLER                     PIC X     VALUE ':'.          00022600
022700     05  RPT-MIN                    PIC 99.                       00022700
022800     05  FILLER                     PIC X     VALUE ':'.          00022800
022900     05  RPT-SS                     PIC 99.                       00022900
023000     05  FILLER                     PIC X(53) VALUE SPACES.       00023000
023100 01  RPT-HEADER2.                                                 00023100
023200     05  FILLER PIC X(10) VALUE 'ACCT NO.'.                       00023200
023300     05  FILLER PIC X(2)  VALUE SPACES.                           00023300
023400     05  FILLER PIC X(10) VALUE 'TXN TYPE'.                       00023400
023500     05  FILLER PIC X(2)  VALUE SPACES.                           00023500
023600     05  FILLER PIC X(13) VALUE '       AMOUNT'.                  00023600
023700     05  FILLER PIC X(2)  VALUE SPACES.                           00023700
023800     05  FILLER PIC X(14) VALUE 'TIMESTAMP'.                      00023800
023900     05  FILLER PIC X(2)  VALUE SPACES.                           00023900
024000     05  FILLER PIC X(8)  VALUE 'STATUS'.                         00024000
024100     05  FILLER PIC X(69) VALUE SPACES.                           00024100
024200 01  RPT-DETAIL-LINE.                                             00024200
024300     05  RPT-ACCT-NUMBER            PIC X(10).                    00024300
024400     05  FILLER                     PIC X(01) VALUE SPACES.       00024400
024500     05  RPT-TXN-TYPE               PIC X(10).                    00024500
024600     05  FILLER                     PIC X(01) VALUE SPACES.       00024600
024700     05  RPT-AMOUNT                 PIC -(9)9.99.                 00024700
024800     05  FILLER                     PIC X(01) VALUE SPACES.       00024800
024900     05  RPT-TIMESTAMP              PIC X(14).                    00024900
025000     05  FILLER                     PIC X(01) VALUE SPACES.       00025000
025100     05  RPT-STATUS                 PIC X(08).                    00025100
025200     05  FILLER                     PIC X(73) VALUE SPACES.       00025200
025300 01  RPT-STATS-HDR1.                                              00025300
025400     05  FILLER PIC X(26) VALUE 'Posting Totals:           '.     00025400
025500     05  FILLER PIC X(106) VALUE SPACES.                          00025500
025600 01  RPT-STATS-HDR2.                                              00025600
025700     05  FILLER PIC X(16) VALUE 'Movement        '.               00025700
025800     05  FILLER PIC X(16) VALUE 'Number Accepted '.               00025800
025900     05  FILLER PIC X(20) VALUE 'Amount Accepted     '.           00025900
026000     05  FILLER PIC X(80) VALUE SPACES.                           00026000
026100 01  RPT-STATS-DETAIL.                                            00026100
026200     05  RPT-TRAN            PIC X(16).                           00026200
026300     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     00026300
026400     05  FILLER              PIC X(4)     VALUE SPACES.           00026400
026500     05  RPT-AMT-TRAN-PROC   PIC -Z,ZZZ,ZZZ,ZZ9.99.               00026500
026600     05  FILLER              PIC X(95)   VALUE SPACES.            00026600
026700 01  RPT-REJECT-HDR1.                                             00026700
026800     05  FILLER PIC X(27) VALUE 'Rejected Request Totals:  '.     00026800
026900     05  FILLER PIC X(105) VALUE SPACES.                          00026900
027000 01  RPT-REJECT-DETAIL.                                           00027000
027100     05  RPT-REJ-REASON      PIC X(24).                           00027100
027200     05  RPT-REJ-COUNT       PIC ZZZ,ZZZ,ZZ9.                     00027200
027300     05  FILLER              PIC X(101)   VALUE SPACES.           00027300
027400 01  RPT-BALANCE-HDR1.                                            00027400
027500     05  FILLER PIC X(28) VALUE 'Ending Account Master:     '.    00027500
027600     05  FILLER PIC X(104) VALUE SPACES.                          00027600
027700 01  RPT-BALANCE-DETAIL.                                          00027700
027800     05  RPT-BAL-LABEL       PIC X(24).                           00027800
027900     05  RPT-BAL-COUNT       PIC ZZZ,ZZZ,ZZ9.                     00027900
028000     05  FILLER              PIC X(101)   VALUE SPACES.           00028000
028100 01  RPT-GRAND-TOTAL-LINE.                                        00028100
028200     05  FILLER              PIC X(24) VALUE 'Grand total balance:00028200
028300     05  RPT-GRAND-TOTAL     PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.           00028300
028400     05  FILLER              PIC X(90)   VALUE SPACES.            00028400
028500*                                                                 00028500
028600 01  ABEND-TEST              PIC X(2).                            00028600
028700 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00028700
028800***************************************************************** 00028800
028900 PROCEDURE DIVISION.                                              00028900
029000***************************************************************** 00029000
029100                                                                  00029100
029200 000-MAIN.                                                        00029200
029300     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00029300
029400     ACCEPT CURRENT-TIME FROM TIME.                               00029400
029500     DISPLAY 'DDAPOST STARTED DATE = ' CURRENT-DATE-8.            00029500
029600     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00029600
029700            CURRENT-MINUTE ':' CURRENT-SECOND.                    00029700
029800                                                                  00029800
029900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00029900
030000     PERFORM 705-LOAD-USER-TABLE                                  00030000
030100             UNTIL WS-USERIN-STATUS = '10'.                       00030100
030200     PERFORM 710-LOAD-ACCT-TABLE                                  00030200
030300             UNTIL WS-ACCTIN-STATUS = '10'.                       00030300
030400     PERFORM 800-INIT-REPORT.                                     00030400
030500                                                                  00030500
030600     PERFORM 730-READ-TRAN-REQUEST.                               00030600
030700     PERFORM 100-PROCESS-TRANSACTIONS                             00030700
030800             UNTIL WS-TRAN-EOF = 'Y'.                             00030800
030900                                                                  00030900
031000     PERFORM 760-REWRITE-ACCT-MASTER                              00031000
031100             VARYING IX FROM 1 BY 1 UNTIL IX > WS-ACCT-COUNT.     00031100
031200                                                                  00031200
031300     PERFORM 840-PRINT-REGISTER.                                  00031300
031400     PERFORM 850-REPORT-TRAN-STATS.                               00031400
031500     PERFORM 860-REPORT-ENDING-BALANCES.                          00031500
031600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00031600
031700                                                                  00031700
031800     GOBACK.                                                      00031800
031900                                                                  00031900
032000 100-PROCESS-TRANSACTIONS.                                        00032000
032100     ADD +1 TO NUM-TRAN-RECS.                                     00032100
032200     MOVE 'Y' TO WS-TRAN-OK.                                      00032200
032300     PERFORM 110-FIND-SOURCE-ACCOUNT.                             00032300
032400     IF WS-TRAN-OK = 'Y'                                          00032400
032500         EVALUATE TRUE                                            00032500
032600             WHEN TR-REQ-IS-DEPOSIT                               00032600
032700                 PERFORM 200-PROCESS-DEPOSIT                      00032700
032800             WHEN TR-REQ-IS-WITHDRAWAL                            00032800
032900                 PERFORM 210-PROCESS-WITHDRAWAL                   00032900
033000             WHEN TR-REQ-IS-TRANSFER                              00033000
033100                 PERFORM 220-PROCESS-TRANSFER                     00033100
033200             WHEN OTHER                                           00033200
033300                 MOVE 'INVALID TXN TYPE CODE:' TO ERR-MSG-DATA1   00033300
033400                 MOVE TR-TXN-REQ-TYPE          TO ERR-MSG-DATA2   00033400
033500                 PERFORM 299-REPORT-BAD-TRAN                      00033500
033600         END-EVALUATE                                             00033600
033700     END-IF.                                                      00033700
033800     PERFORM 730-READ-TRAN-REQUEST.                               00033800
033900                                                                  00033900
034000 110-FIND-SOURCE-ACCOUNT.                                         00034000
034100     MOVE +0 TO WS-SRC-USER-IX.                                   00034100
034200     PERFORM 111-SCAN-ONE-USERNAME                                00034200
034300             VARYING JX FROM 1 BY 1                               00034300
034400             UNTIL JX > WS-USER-COUNT                             00034400
034500                OR WS-SRC-USER-IX NOT = +0.                       00034500
034600     IF WS-SRC-USER-IX = +0                                       00034600
034700         MOVE 'NO SUCH USERNAME:   ' TO ERR-MSG-DATA1             00034700
034800         MOVE TR-TXN-REQ-USERNAME     TO ERR-MSG-DATA2            00034800
034900         PERFORM 299-REPORT-BAD-TRAN                              00034900
035000         MOVE 'N' TO WS-TRAN-OK                                   00035000
035100     ELSE                                                         00035100
035200         MOVE +0 TO WS-SRC-ACCT-IX                                00035200
035300         PERFORM 112-SCAN-ONE-USER-ACCT                           00035300
035400                 VARYING JX FROM 1 BY 1                           00035400
035500                 UNTIL JX > WS-ACCT-COUNT                         00035500
035600                    OR WS-SRC-ACCT-IX NOT = +0                    00035600
035700         IF WS-SRC-ACCT-IX = +0                                   00035700
035800             MOVE 'NO ACCOUNT FOR USER: ' TO ERR-MSG-DATA1        00035800
035900             MOVE TR-TXN-REQ-USERNAME      TO ERR-MSG-DATA2       00035900
036000             PERFORM 299-REPORT-BAD-TRAN                          00036000
036100             MOVE 'N' TO WS-TRAN-OK                               00036100
036200         END-IF                                                   00036200
036300     END-IF.                                                      00036300
036400                                                                  00036400
036500 111-SCAN-ONE-USERNAME.                                           00036500
036600     IF WS-USER-USERNAME(JX) = TR-TXN-REQ-USERNAME                00036600
036700         MOVE JX TO WS-SRC-USER-IX                                00036700
036800     END-IF.                                                      00036800
036900                                                                  00036900
037000 112-SCAN-ONE-USER-ACCT.                                          00037000
037100     IF WS-ACCT-USER-ID(JX) = WS-USER-ID(WS-SRC-USER-IX)          00037100
037200         MOVE JX TO WS-SRC-ACCT-IX                                00037200
037300     END-IF.                                                      00037300
037400                                                                  00037400
037500 120-FIND-DEST-ACCOUNT.                                           00037500
037600     MOVE +0 TO WS-DEST-ACCT-IX.                                  00037600
037700     PERFORM 121-SCAN-ONE-ACCT-NUMBER                             00037700
037800             VARYING JX FROM 1 BY 1                               00037800
037900             UNTIL JX > WS-ACCT-COUNT                             00037900
038000                OR WS-DEST-ACCT-IX NOT = +0.                      00038000
038100     IF WS-DEST-ACCT-IX = +0                                      00038100
038200         MOVE 'NO DEST ACCOUNT:    ' TO ERR-MSG-DATA1             00038200
038300         MOVE TR-TXN-REQ-DEST-ACCT    TO ERR-MSG-DATA2            00038300
038400         PERFORM 299-REPORT-BAD-TRAN                              00038400
038500         MOVE 'N' TO WS-TRAN-OK                                   00038500
038600     END-IF.                                                      00038600
038700                                                                  00038700
038800 121-SCAN-ONE-ACCT-NUMBER.                                        00038800
038900     IF WS-ACCT-NUMBER(JX) = TR-TXN-REQ-DEST-ACCT                 00038900
039000         MOVE JX TO WS-DEST-ACCT-IX                               00039000
039100     END-IF.                                                      00039100
039200                                                                  00039200
039300 200-PROCESS-DEPOSIT.                                             00039300
039400     MOVE WS-SRC-ACCT-IX TO WS-CHECK-ACCT-IX.                     00039400
039500     PERFORM 300-CHECK-ACCT-STATUS.                               00039500
039600     IF WS-STATUS-RC NOT = '00'                                   00039600
039700         PERFORM 295-REJECT-POSTING                               00039700
039800     ELSE                                                         00039800
039900         ADD TR-TXN-REQ-AMOUNT TO WS-ACCT-BALANCE(WS-SRC-ACCT-IX) 00039900
040000         ADD +1 TO NUM-DEP-ACCEPTED                               00040000
040100         ADD TR-TXN-REQ-AMOUNT TO AMT-DEP-ACCEPTED                00040100
040200         MOVE 'DEPOSIT   ' TO WS-TXNLOG-TXN-TYPE                  00040200
040300         MOVE TR-TXN-REQ-AMOUNT TO WS-TXNLOG-TXN-AMOUNT           00040300
040400         MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX) TO WS-TXNLOG-SOURCE-A00040400
040500         MOVE SPACES TO WS-TXNLOG-DEST-ACCT                       00040500
040600         PERFORM 500-WRITE-ONE-LOG-ROW                            00040600
040700         PERFORM 296-REPORT-POSTED-TRAN                           00040700
040800     END-IF.                                                      00040800
040900                                                                  00040900
041000 210-PROCESS-WITHDRAWAL.                                          00041000
041100     MOVE WS-SRC-ACCT-IX TO WS-CHECK-ACCT-IX.                     00041100
041200     PERFORM 300-CHECK-ACCT-STATUS.                               00041200
041300     IF WS-STATUS-RC NOT = '00'                                   00041300
041400         PERFORM 295-REJECT-POSTING                               00041400
041500     ELSE                                                         00041500
041600         PERFORM 400-CHECK-FUNDS.                                 00041600
041700         IF WS-FUNDS-RC NOT = '00'                                00041700
041800             MOVE 'NSF' TO WS-REJECT-REASON                       00041800
041900             PERFORM 295-REJECT-POSTING                           00041900
042000         ELSE                                                     00042000
042100             SUBTRACT TR-TXN-REQ-AMOUNT                           00042100
042200                 FROM WS-ACCT-BALANCE(WS-SRC-ACCT-IX)             00042200
042300             ADD +1 TO NUM-WDL-ACCEPTED                           00042300
042400             ADD TR-TXN-REQ-AMOUNT TO AMT-WDL-ACCEPTED            00042400
042500             MOVE 'WITHDRAWAL' TO WS-TXNLOG-TXN-TYPE              00042500
042600             MOVE TR-TXN-REQ-AMOUNT TO WS-TXNLOG-TXN-AMOUNT       00042600
042700             MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX)                  00042700
042800                                    TO WS-TXNLOG-SOURCE-ACCT      00042800
042900             MOVE SPACES TO WS-TXNLOG-DEST-ACCT                   00042900
043000             PERFORM 500-WRITE-ONE-LOG-ROW                        00043000
043100             PERFORM 296-REPORT-POSTED-TRAN                       00043100
043200         END-IF                                                   00043200
043300     END-IF.                                                      00043300
043400                                                                  00043400
043500 220-PROCESS-TRANSFER.                                            00043500
043600     PERFORM 120-FIND-DEST-ACCOUNT.                               00043600
043700     IF WS-TRAN-OK = 'Y'                                          00043700
043800         MOVE WS-SRC-ACCT-IX TO WS-CHECK-ACCT-IX                  00043800
043900         PERFORM 300-CHECK-ACCT-STATUS                            00043900
044000         IF WS-STATUS-RC NOT = '00'                               00044000
044100             PERFORM 295-REJECT-POSTING                           00044100
044200         ELSE                                                     00044200
044300             MOVE WS-DEST-ACCT-IX TO WS-CHECK-ACCT-IX             00044300
044400             PERFORM 300-CHECK-ACCT-STATUS                        00044400
044500             IF WS-STATUS-RC NOT = '00'                           00044500
044600                 PERFORM 295-REJECT-POSTING                       00044600
044700             ELSE                                                 00044700
044800                 IF WS-ACCT-ID(WS-SRC-ACCT-IX) =                  00044800
044900                                        WS-ACCT-ID(WS-DEST-ACCT-IX00044900
045000                     MOVE 'SAMEACCT' TO WS-REJECT-REASON          00045000
045100                     PERFORM 295-REJECT-POSTING                   00045100
045200                 ELSE                                             00045200
045300                     MOVE WS-SRC-ACCT-IX TO WS-CHECK-ACCT-IX      00045300
045400                     PERFORM 400-CHECK-FUNDS                      00045400
045500                     IF WS-FUNDS-RC NOT = '00'                    00045500
045600                         MOVE 'NSF' TO WS-REJECT-REASON           00045600
045700                         PERFORM 295-REJECT-POSTING               00045700
045800                     ELSE                                         00045800
045900                         PERFORM 230-POST-TRANSFER-LEGS           00045900
046000                     END-IF                                       00046000
046100                 END-IF                                           00046100
046200             END-IF                                               00046200
046300         END-IF                                                   00046300
046400     END-IF.                                                      00046400
046500                                                                  00046500
046600 230-POST-TRANSFER-LEGS.                                          00046600
046700     SUBTRACT TR-TXN-REQ-AMOUNT                                   00046700
046800         FROM WS-ACCT-BALANCE(WS-SRC-ACCT-IX).                    00046800
046900     ADD TR-TXN-REQ-AMOUNT                                        00046900
047000         TO WS-ACCT-BALANCE(WS-DEST-ACCT-IX).                     00047000
047100     ADD +1 TO NUM-TRF-ACCEPTED.                                  00047100
047200     ADD TR-TXN-REQ-AMOUNT TO AMT-TRF-ACCEPTED.                   00047200
047300     PERFORM 510-BUILD-TRANSFER-REF.                              00047300
047400                                                                  00047400
047500     MOVE 'TRANSFER  '              TO WS-TXNLOG-TXN-TYPE.        00047500
047600     COMPUTE WS-TXNLOG-TXN-AMOUNT = ZERO - TR-TXN-REQ-AMOUNT.     00047600
047700     MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX)  TO WS-TXNLOG-SOURCE-ACCT00047700
047800     MOVE WS-ACCT-NUMBER(WS-DEST-ACCT-IX) TO WS-TXNLOG-DEST-ACCT. 00047800
047900     PERFORM 500-WRITE-ONE-LOG-ROW.                               00047900
048000                                                                  00048000
048100     MOVE 'TRANSFER  '              TO WS-TXNLOG-TXN-TYPE.        00048100
048200     MOVE TR-TXN-REQ-AMOUNT          TO WS-TXNLOG-TXN-AMOUNT.     00048200
048300     MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX)  TO WS-TXNLOG-SOURCE-ACCT00048300
048400     MOVE WS-ACCT-NUMBER(WS-DEST-ACCT-IX) TO WS-TXNLOG-DEST-ACCT. 00048400
048500     PERFORM 500-WRITE-ONE-LOG-ROW.                               00048500
048600                                                                  00048600
048700     PERFORM 296-REPORT-POSTED-TRAN.                              00048700
048800                                                                  00048800
048900 295-REJECT-POSTING.                                              00048900
049000     EVALUATE TRUE                                                00049000
049100         WHEN WS-STATUS-RC = 'FR'                                 00049100
049200             MOVE 'FROZEN'   TO WS-REJECT-REASON                  00049200
049300             ADD +1 TO NUM-REJ-FROZEN                             00049300
049400         WHEN WS-STATUS-RC = 'NA'                                 00049400
049500             MOVE 'NOTAPPR'  TO WS-REJECT-REASON                  00049500
049600             ADD +1 TO NUM-REJ-NOTAPPR                            00049600
049650         WHEN WS-STATUS-RC = 'CL'                                 00049650
049660             MOVE 'CLOSED'   TO WS-REJECT-REASON                  00049660
049670             ADD +1 TO NUM-REJ-CLOSED                             00049670
049700         WHEN WS-REJECT-REASON = 'NSF'                            00049700
049800             ADD +1 TO NUM-REJ-NSF                                00049800
049900         WHEN WS-REJECT-REASON = 'SAMEACCT'                       00049900
050000             ADD +1 TO NUM-REJ-SAMEACCT                           00050000
050100         WHEN OTHER                                               00050100
050200             CONTINUE                                             00050200
050300     END-EVALUATE.                                                00050300
050400     MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX) TO RPT-ACCT-NUMBER.      00050400
050500     EVALUATE TRUE                                                00050500
050600         WHEN TR-REQ-IS-DEPOSIT    MOVE 'DEPOSIT   ' TO RPT-TXN-TY00050600
050700         WHEN TR-REQ-IS-WITHDRAWAL MOVE 'WITHDRAWAL' TO RPT-TXN-TY00050700
050800         WHEN TR-REQ-IS-TRANSFER   MOVE 'TRANSFER  ' TO RPT-TXN-TY00050800
050900     END-EVALUATE.                                                00050900
051000     MOVE TR-TXN-REQ-AMOUNT TO RPT-AMOUNT.                        00051000
051100     MOVE CT14-DATE TO RPT-TIMESTAMP(1:8).                        00051100
051200     MOVE CT14-TIME TO RPT-TIMESTAMP(9:6).                        00051200
051300     STRING 'REJ-' WS-REJECT-REASON DELIMITED BY SIZE             00051300
051400                                     INTO RPT-STATUS.             00051400
051500     PERFORM 840-ADD-LINE-TO-TABLE.                               00051500
051600     MOVE SPACES TO WS-REJECT-REASON.                             00051600
051700                                                                  00051700
051800 296-REPORT-POSTED-TRAN.                                          00051800
051900     MOVE WS-ACCT-NUMBER(WS-SRC-ACCT-IX) TO RPT-ACCT-NUMBER.      00051900
052000     MOVE WS-TXNLOG-TXN-TYPE TO RPT-TXN-TYPE.                     00052000
052100     MOVE TR-TXN-REQ-AMOUNT TO RPT-AMOUNT.                        00052100
052200     MOVE CT14-DATE TO RPT-TIMESTAMP(1:8).                        00052200
052300     MOVE CT14-TIME TO RPT-TIMESTAMP(9:6).                        00052300
052400     MOVE 'POSTED  ' TO RPT-STATUS.                               00052400
052500     PERFORM 840-ADD-LINE-TO-TABLE.                               00052500
052600                                                                  00052600
052700 299-REPORT-BAD-TRAN.                                             00052700
052800     ADD +1 TO NUM-TRAN-ERRORS.                                   00052800
052900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.           00052900
053000                                                                  00053000
053050* TJH - 08/11/26 - TKT CV-1047 - A CLOSED ACCOUNT WAS FALLING     00053050
053060*                   THROUGH TO THE POSTABLE SIDE RIGHT ALONG WITH 00053060
053070*                   AN ACTIVE ONE.  ONLY STATUS = ACTIVE MAY POST 00053070
053080*                   -- GUARD NOW REJECTS ANYTHING ELSE, NOT JUST  00053080
053090*                   FROZEN AND PENDING.                           00053090
053100 300-CHECK-ACCT-STATUS.                                           00053100
053200     MOVE '00' TO WS-STATUS-RC.                                   00053200
053300     IF WS-ACCT-STATUS(WS-CHECK-ACCT-IX) = 'F'                    00053300
053400         MOVE 'FR' TO WS-STATUS-RC                                00053400
053500     ELSE                                                         00053500
053600         IF WS-ACCT-STATUS(WS-CHECK-ACCT-IX) = 'P'                00053600
053700             MOVE 'NA' TO WS-STATUS-RC                            00053700
053750         ELSE                                                     00053750
053770             IF WS-ACCT-STATUS(WS-CHECK-ACCT-IX) NOT = 'A'        00053770
053790                 MOVE 'CL' TO WS-STATUS-RC                        00053790
053795             END-IF                                               00053795
053800         END-IF                                                   00053800
053900     END-IF.                                                      00053900
054000                                                                  00054000
054100 400-CHECK-FUNDS.                                                 00054100
054200     MOVE '00' TO WS-FUNDS-RC.                                    00054200
054300     IF WS-ACCT-BALANCE(WS-CHECK-ACCT-IX) < TR-TXN-REQ-AMOUNT     00054300
054400         MOVE 'NS' TO WS-FUNDS-RC                                 00054400
054500     END-IF.                                                      00054500
054600                                                                  00054600
054700 500-WRITE-ONE-LOG-ROW.                                           00054700
054800     ADD +1 TO WS-NEXT-TXN-ID.                                    00054800
054900     MOVE WS-NEXT-TXN-ID TO WS-TXNLOG-TXN-ID.                     00054900
055000     STRING CT14-DATE CT14-TIME DELIMITED BY SIZE                 00055000
055100                                INTO WS-TXNLOG-TIMESTAMP.         00055100
055200     MOVE WS-REF-ID TO WS-TXNLOG-REFERENCE-ID.                    00055200
055300     MOVE WS-TXNLOG-TXN-ID         TO TL-TXN-ID.                  00055300
055400     MOVE WS-TXNLOG-TXN-TYPE       TO TL-TXN-TYPE.                00055400
055500     MOVE WS-TXNLOG-TXN-AMOUNT     TO TL-TXN-AMOUNT.              00055500
055600     MOVE WS-TXNLOG-TIMESTAMP      TO TL-TXN-TIMESTAMP.           00055600
055700     MOVE WS-TXNLOG-REFERENCE-ID   TO TL-TXN-REFERENCE-ID.        00055700
055800     MOVE WS-TXNLOG-SOURCE-ACCT    TO TL-TXN-SOURCE-ACCT.         00055800
055900     MOVE WS-TXNLOG-DEST-ACCT      TO TL-TXN-DEST-ACCT.           00055900
056000     WRITE TL-TXN-LOG-REC.                                        00056000
056100                                                                  00056100
056200 510-BUILD-TRANSFER-REF.                                          00056200
056300     ADD +1 TO WS-REF-SEQ.                                        00056300
056400     STRING 'TRF-' CT14-DATE CT14-TIME '-' WS-REF-SEQ             00056400
056500                    DELIMITED BY SIZE INTO WS-REF-ID.             00056500
056600                                                                  00056600
056700 700-OPEN-FILES.                                                  00056700
056800     OPEN INPUT    ACCOUNT-MASTER-IN                              00056800
056900                    USER-MASTER-IN                                00056900
057000                    TRANSACTION-REQUEST                           00057000
057100          OUTPUT   ACCOUNT-MASTER-OUT                             00057100
057200                    TRANSACTION-LOG                               00057200
057300                    REPORT-FILE.                                  00057300
057400     IF WS-ACCTIN-STATUS NOT = '00'                               00057400
057500       DISPLAY 'ERROR OPENING ACCOUNT MASTER INPUT. RC:'          00057500
057600               WS-ACCTIN-STATUS                                   00057600
057700       MOVE 16 TO RETURN-CODE                                     00057700
057800       MOVE 'Y' TO WS-TRAN-EOF                                    00057800
057850       GO TO 700-EXIT                                             00057850
057900     END-IF.                                                      00057900
058000     IF WS-USERIN-STATUS NOT = '00'                               00058000
058100       DISPLAY 'ERROR OPENING USER MASTER INPUT. RC:'             00058100
058200               WS-USERIN-STATUS                                   00058200
058300       MOVE 16 TO RETURN-CODE                                     00058300
058400       MOVE 'Y' TO WS-TRAN-EOF                                    00058400
058450       GO TO 700-EXIT                                             00058450
058500     END-IF.                                                      00058500
058600     IF WS-TRANIN-STATUS NOT = '00'                               00058600
058700       DISPLAY 'ERROR OPENING TRANSACTION REQUEST. RC:'           00058700
058800               WS-TRANIN-STATUS                                   00058800
058900       MOVE 16 TO RETURN-CODE                                     00058900
059000       MOVE 'Y' TO WS-TRAN-EOF                                    00059000
059100     END-IF.                                                      00059100
059150 700-EXIT.                                                        00059150
059175     EXIT.                                                        00059175
059200                                                                  00059200
059300 705-LOAD-USER-TABLE.                                             00059300
059400     READ USER-MASTER-IN INTO WS-USER-ENTRY(WS-USER-COUNT + 1)    00059400
059500         AT END MOVE '10' TO WS-USERIN-STATUS.                    00059500
059600     IF WS-USERIN-STATUS = '00'                                   00059600
059700         ADD +1 TO WS-USER-COUNT                                  00059700
059800     END-IF.                                                      00059800
059900                                                                  00059900
060000 710-LOAD-ACCT-TABLE.                                             00060000
060100     READ ACCOUNT-MASTER-IN INTO WS-ACCT-ENTRY(WS-ACCT-COUNT + 1) 00060100
060200         AT END MOVE '10' TO WS-ACCTIN-STATUS.                    00060200
060300     IF WS-ACCTIN-STATUS = '00'                                   00060300
060400         ADD +1 TO WS-ACCT-COUNT                                  00060400
060500     END-IF.                                                      00060500
060600                                                                  00060600
060700 730-READ-TRAN-REQUEST.                                           00060700
060800     READ TRANSACTION-REQUEST                                     00060800
060900         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00060900
061000     EVALUATE WS-TRANIN-STATUS                                    00061000
061100        WHEN '00'                                                 00061100
061200            CONTINUE                                              00061200
061300        WHEN '10'                                                 00061300
061400            MOVE 'Y' TO WS-TRAN-EOF                               00061400
061500        WHEN OTHER                                                00061500
061600            MOVE 'Error on txn request read.  Code:'              00061600
061700                        TO ERR-MSG-DATA1                          00061700
061800            MOVE WS-TRANIN-STATUS TO ERR-MSG-DATA2                00061800
061900            PERFORM 299-REPORT-BAD-TRAN                           00061900
062000            MOVE 'Y' TO WS-TRAN-EOF                               00062000
062100     END-EVALUATE.                                                00062100
062200                                                                  00062200
062300 760-REWRITE-ACCT-MASTER.                                         00062300
062400     WRITE FD-ACCTO-ACCT-REC FROM WS-ACCT-ENTRY(IX).              00062400
062500     IF WS-ACCT-STATUS(IX) = 'P'                                  00062500
062600         ADD +1 TO NUM-ACCT-PENDING                               00062600
062700     ELSE                                                         00062700
062800         IF WS-ACCT-STATUS(IX) = 'A'                              00062800
062900             ADD +1 TO NUM-ACCT-ACTIVE                            00062900
063000         ELSE                                                     00063000
063100             IF WS-ACCT-STATUS(IX) = 'F'                          00063100
063200                 ADD +1 TO NUM-ACCT-FROZEN                        00063200
063300             ELSE                                                 00063300
063400                 ADD +1 TO NUM-ACCT-CLOSED                        00063400
063500             END-IF                                               00063500
063600         END-IF                                                   00063600
063700     END-IF.                                                      00063700
063800     ADD WS-ACCT-BALANCE(IX) TO GRAND-TOTAL-BALANCE.              00063800
063900                                                                  00063900
064000 790-CLOSE-FILES.                                                 00064000
064100     CLOSE ACCOUNT-MASTER-IN.                                     00064100
064200     CLOSE ACCOUNT-MASTER-OUT.                                    00064200
064300     CLOSE USER-MASTER-IN.                                        00064300
064400     CLOSE TRANSACTION-REQUEST.                                   00064400
064500     CLOSE TRANSACTION-LOG.                                       00064500
064600     CLOSE REPORT-FILE.                                           00064600
064650 790-EXIT.                                                        00064650
064675     EXIT.                                                        00064675
064700                                                                  00064700
064800 800-INIT-REPORT.                                                 00064800
064900     MOVE CURRENT-MONTH    TO RPT-MM.                             00064900
065000     MOVE CURRENT-DAY      TO RPT-DD.                             00065000
065100     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.     00065100
065200     MOVE CURRENT-HOUR     TO RPT-HH.                             00065200
065300     MOVE CURRENT-MINUTE   TO RPT-MIN.                            00065300
065400     MOVE CURRENT-SECOND   TO RPT-SS.                             00065400
065500     MOVE CURRENT-DATE-8   TO CT14-DATE.                          00065500
065600     STRING CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND            00065600
065700                    DELIMITED BY SIZE INTO CT14-TIME.             00065700
065800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00065800
065900     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00065900
066000                                                                  00066000
066100 840-ADD-LINE-TO-TABLE.                                           00066100
066200     IF WS-RPT-LINE-COUNT < WS-RPT-LINE-MAX                       00066200
066300         ADD +1 TO WS-RPT-LINE-COUNT                              00066300
066400         MOVE RPT-DETAIL-LINE TO WS-RPT-LINE-ENTRY(WS-RPT-LINE-COU00066400
066500     END-IF.                                                      00066500
066600                                                                  00066600
066700 840-PRINT-REGISTER.                                              00066700
066800     IF WS-RPT-LINE-COUNT > 0                                     00066800
066900         CALL 'DDASORT' USING WS-RPT-LINE-COUNT, WS-RPT-LINE-TABLE00066900
067000     END-IF.                                                      00067000
067100     PERFORM 845-PRINT-ONE-LINE                                   00067100
067200             VARYING IX FROM 1 BY 1 UNTIL IX > WS-RPT-LINE-COUNT. 00067200
067300                                                                  00067300
067400 845-PRINT-ONE-LINE.                                              00067400
067500     MOVE WS-RPT-LINE-ENTRY(IX) TO REPORT-RECORD.                 00067500
067600     WRITE REPORT-RECORD.                                         00067600
067700                                                                  00067700
067800 850-REPORT-TRAN-STATS.                                           00067800
067900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00067900
068000     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.             00068000
068100                                                                  00068100
068200     MOVE 'DEPOSIT'          TO RPT-TRAN.                         00068200
068300     MOVE NUM-DEP-ACCEPTED   TO RPT-NUM-TRAN-PROC.                00068300
068400     MOVE AMT-DEP-ACCEPTED   TO RPT-AMT-TRAN-PROC.                00068400
068500     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00068500
068600                                                                  00068600
068700     MOVE 'WITHDRAWAL'       TO RPT-TRAN.                         00068700
068800     MOVE NUM-WDL-ACCEPTED   TO RPT-NUM-TRAN-PROC.                00068800
068900     MOVE AMT-WDL-ACCEPTED   TO RPT-AMT-TRAN-PROC.                00068900
069000     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00069000
069100                                                                  00069100
069200     MOVE 'TRANSFER (DEBIT)' TO RPT-TRAN.                         00069200
069300     MOVE NUM-TRF-ACCEPTED   TO RPT-NUM-TRAN-PROC.                00069300
069400     MOVE AMT-TRF-ACCEPTED   TO RPT-AMT-TRAN-PROC.                00069400
069500     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 00069500
069600                                                                  00069600
069700     WRITE REPORT-RECORD FROM RPT-REJECT-HDR1 AFTER 2.            00069700
069800     MOVE 'FROZEN'            TO RPT-REJ-REASON.                  00069800
069900     MOVE NUM-REJ-FROZEN      TO RPT-REJ-COUNT.                   00069900
070000     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00070000
070100     MOVE 'NOT APPROVED'      TO RPT-REJ-REASON.                  00070100
070200     MOVE NUM-REJ-NOTAPPR     TO RPT-REJ-COUNT.                   00070200
070300     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00070300
070350     MOVE 'CLOSED ACCOUNT'    TO RPT-REJ-REASON.                  00070350
070360     MOVE NUM-REJ-CLOSED      TO RPT-REJ-COUNT.                   00070360
070370     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00070370
070400     MOVE 'INSUFFICIENT FUNDS' TO RPT-REJ-REASON.                 00070400
070500     MOVE NUM-REJ-NSF          TO RPT-REJ-COUNT.                  00070500
070600     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00070600
070700     MOVE 'SAME ACCOUNT'      TO RPT-REJ-REASON.                  00070700
070800     MOVE NUM-REJ-SAMEACCT    TO RPT-REJ-COUNT.                   00070800
070900     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00070900
071000     MOVE 'DATA ERRORS'       TO RPT-REJ-REASON.                  00071000
071100     MOVE NUM-TRAN-ERRORS     TO RPT-REJ-COUNT.                   00071100
071200     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00071200
071300                                                                  00071300
071400 860-REPORT-ENDING-BALANCES.                                      00071400
071500     WRITE REPORT-RECORD FROM RPT-BALANCE-HDR1 AFTER 2.           00071500
071600     MOVE 'PENDING APPROVAL'  TO RPT-BAL-LABEL.                   00071600
071700     MOVE NUM-ACCT-PENDING    TO RPT-BAL-COUNT.                   00071700
071800     WRITE REPORT-RECORD FROM RPT-BALANCE-DETAIL.                 00071800
071900     MOVE 'ACTIVE'            TO RPT-BAL-LABEL.                   00071900
072000     MOVE NUM-ACCT-ACTIVE     TO RPT-BAL-COUNT.                   00072000
072100     WRITE REPORT-RECORD FROM RPT-BALANCE-DETAIL.                 00072100
072200     MOVE 'FROZEN'            TO RPT-BAL-LABEL.                   00072200
072300     MOVE NUM-ACCT-FROZEN     TO RPT-BAL-COUNT.                   00072300
072400     WRITE REPORT-RECORD FROM RPT-BALANCE-DETAIL.                 00072400
072500     MOVE 'CLOSED'            TO RPT-BAL-LABEL.                   00072500
072600     MOVE NUM-ACCT-CLOSED     TO RPT-BAL-COUNT.                   00072600
072700     WRITE REPORT-RECORD FROM RPT-BALANCE-DETAIL.                 00072700
072800     MOVE GRAND-TOTAL-BALANCE TO RPT-GRAND-TOTAL.                 00072800
072900     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 1.       00072900
