000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDAONBRD.                                         00000600
000700 AUTHOR.        R D SAYLES.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  03/30/92.                                         00000900
001000 DATE-COMPILED. 03/30/92.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDAONBRD --  NEW-CUSTOMER ONBOARDING RUN                        00001300
001400*                                                                 00001400
001500* READS A BATCH OF NEW-CUSTOMER REGISTRATION CARDS AND APPENDS    00001500
001600* ONE USER MASTER ROW PER ACCEPTED CARD. USERNAME IS CHECKED      00001600
001700* FOR UNIQUENESS FIRST, THEN EMAIL -- BOTH CHECKED INDEPENDENTLY  00001700
001800* SO A CARD CAN BE REJECTED FOR EITHER OR BOTH REASONS. EVERY     00001800
001900* NEW USER COMES IN UNDER THE CUSTOMER ROLE; THERE IS NO CARD     00001900
002000* LAYOUT FOR REQUESTING ANYTHING ELSE IN THIS RUN.                00002000
002100***************************************************************** 00002100
002200* CHANGE LOG                                                      00002200
002300*                                                                 00002300
002400* RDS - 03/30/92 - TKT CV-0129 - ORIGINAL PROGRAM, NEW-CUSTOMER   00002400
002500*                   ONBOARDING BATCH.                             00002500
002600* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - NO DATE FIELDS ON    00002600
002700*                   THE REGISTRATION CARD; NOTHING TO REMEDIATE.  00002700
002800* PMK - 08/03/03 - TKT CV-0951 - REGISTER NOW SHOWS BOTH REJECT   00002800
002900*                   REASONS ON ONE LINE WHEN A CARD FAILS BOTH    00002900
003000*                   THE USERNAME AND EMAIL UNIQUENESS CHECKS.     00003000
003100***************************************************************** 00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER. IBM-390.                                        00003400
003500 OBJECT-COMPUTER. IBM-390.                                        00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     C01 IS TOP-OF-FORM.                                          00003700
003800 INPUT-OUTPUT SECTION.                                            00003800
003900 FILE-CONTROL.                                                    00003900
004000     SELECT USER-MASTER-IN     ASSIGN TO USERIN                   00004000
004100         ACCESS IS SEQUENTIAL                                     00004100
004200         FILE STATUS  IS  WS-USERIN-STATUS.                       00004200
004300                                                                  00004300
004400     SELECT USER-MASTER-OUT    ASSIGN TO USEROUT                  00004400
004500         ACCESS IS SEQUENTIAL                                     00004500
004600         FILE STATUS  IS  WS-USEROUT-STATUS.                      00004600
004700                                                                  00004700
004800     SELECT USER-CREATE-REQUEST ASSIGN TO USRCIN                  00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-USRCIN-STATUS.                       00005000
005100                                                                  00005100
005200     SELECT REPORT-FILE        ASSIGN TO DDARPT                   00005200
005300         FILE STATUS  IS  WS-REPORT-STATUS.                       00005300
005400***************************************************************** 00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700                                                                  00005700
005800 FD  USER-MASTER-IN                                               00005800
005900     RECORDING MODE IS F                                          00005900
006000     BLOCK CONTAINS 0 RECORDS.                                    00006000
006100 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USER==.                00006100
006200                                                                  00006200
006300 FD  USER-MASTER-OUT                                              00006300
006400     RECORDING MODE IS F                                          00006400
006500     BLOCK CONTAINS 0 RECORDS.                                    00006500
006600 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USERO==.               00006600
006700                                                                  00006700
006800 FD  USER-CREATE-REQUEST                                          00006800
006900     RECORDING MODE IS F.                                         00006900
007000 COPY USRCREQ REPLACING ==:TAG:== BY ==UC==.                      00007000
007100                                                                  00007100
007200 FD  REPORT-FILE                                                  00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  REPORT-RECORD              PIC X(132).                       00007400
007500***************************************************************** 00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700***************************************************************** 00007700
007800 01  SYSTEM-DATE-AND-TIME.                                        00007800
007900     05  CURRENT-DATE.                                            00007900
008000         10  CURRENT-CENTURY         PIC 9(2).                    00008000
008100         10  CURRENT-YEAR            PIC 9(2).                    00008100
008200         10  CURRENT-MONTH           PIC 9(2).                    00008200
008300         10  CURRENT-DAY             PIC 9(2).                    00008300
008400     05  CURRENT-DATE-8 REDEFINES CURRENT-DATE PIC 9(8).          00008400
008500*                                                                 00008500
008600 01  WS-FIELDS.                                                   00008600
008700     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00008700
008800     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00008800
008900     05  WS-USRCIN-STATUS        PIC X(2)  VALUE SPACES.          00008900
009000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00009000
009100     05  WS-CREATE-EOF           PIC X     VALUE 'N'.             00009100
009200     05  WS-USERNAME-DUP         PIC X     VALUE 'N'.             00009200
009300     05  WS-EMAIL-DUP            PIC X     VALUE 'N'.             00009300
009400*                                                                 00009400
009500 01  WORK-VARIABLES.                                              00009500
009600     05  IX                      PIC S9(4)   COMP  VALUE +0.      00009600
009700     05  JX                      PIC S9(4)   COMP  VALUE +0.      00009700
009800     05  WS-NEXT-USER-ID         PIC S9(9)   COMP-3  VALUE +0.    00009800
009900*                                                                 00009900
009920 77  WS-USER-MAX             PIC S9(4)   COMP  VALUE +2000.       00009920
009940 77  WS-ABEND-SW             PIC X               VALUE 'N'.       00009940
010000 01  USER-TABLE-CONTROL.                                          00010000
010100     05  WS-USER-COUNT           PIC S9(4)   COMP  VALUE +0.      00010100
010300 01  WS-USER-TABLE-AREA.                                          00010300
010400     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00010400
010500                        INDEXED BY WS-USER-NDX.                   00010500
010600         COPY USERMAST REPLACING ==:TAG:== BY ==WS-USER==.        00010600
010700*                                                                 00010700
010800 01  REPORT-TOTALS.                                               00010800
010900     05  NUM-ONBRD-RECS          PIC S9(9)   COMP-3  VALUE +0.    00010900
011000     05  NUM-ONBRD-ACCEPTED      PIC S9(9)   COMP-3  VALUE +0.    00011000
011100     05  NUM-ONBRD-REJECTED      PIC S9(9)   COMP-3  VALUE +0.    00011100
011200*                                                                 00011200
011300 01  RPT-HEADER1.                                                 00011300
011400     05  FILLER                     PIC X(40)                     00011400
011500               VALUE 'DDA NEW-CUSTOMER ONBOARDING REGISTER DATE:'.00011500
011600     05  RPT-MM                     PIC 99.                       00011600
011700     05  FILLER                     PIC X     VALUE '/'.          00011700
011800     05  RPT-DD                     PIC 99.                       00011800
011900     05  FILLER                     PIC X     VALUE '/'.          00011900
012000     05  RPT-CCYY                   PIC 9(4).                     00012000
012100     05  FILLER                     PIC X(70) VALUE SPACES.       00012100
012200 01  RPT-HEADER2.                                                 00012200
012300     05  FILLER PIC X(32) VALUE 'USERNAME'.                       00012300
012400     05  FILLER PIC X(52) VALUE 'EMAIL'.                          00012400
012500     05  FILLER PIC X(24) VALUE 'STATUS/REASON'.                  00012500
012600     05  FILLER PIC X(24) VALUE SPACES.                           00012600
012700 01  RPT-DETAIL-LINE.                                             00012700
012800     05  RPT-USERNAME               PIC X(32).                    00012800
012900     05  RPT-EMAIL                  PIC X(52).                    00012900
013000     05  RPT-STATUS                 PIC X(24).                    00013000
013100     05  FILLER                     PIC X(24) VALUE SPACES.       00013100
013200 01  RPT-STATS-HDR1.                                              00013200
013300     05  FILLER PIC X(26) VALUE 'Onboarding Totals:        '.     00013300
013400     05  FILLER PIC X(106) VALUE SPACES.                          00013400
013500 01  RPT-STATS-DETAIL.                                            00013500
013600     05  RPT-ACTION-LABEL    PIC X(20).                           00013600
013700     05  RPT-NUM-ACCEPTED    PIC ZZZ,ZZZ,ZZ9.                     00013700
013800     05  FILLER              PIC X(4)   VALUE SPACES.             00013800
013900     05  RPT-NUM-REJECTED    PIC ZZZ,ZZZ,ZZ9.                     00013900
014000     05  FILLER              PIC X(91)   VALUE SPACES.            00014000
014100*                                                                 00014100
014200 01  ABEND-TEST               PIC X(2).                           00014200
014300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00014300
014400 01  WS-NEXT-USER-ID-X        PIC X(9).                           00014400
014500 01  WS-NEXT-USER-ID-N REDEFINES WS-NEXT-USER-ID-X PIC 9(9).      00014500
014600***************************************************************** 00014600
014700 PROCEDURE DIVISION.                                              00014700
014800***************************************************************** 00014800
014900                                                                  00014900
015000 000-MAIN.                                                        00015000
015100     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00015100
015200                                                                  00015200
015300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015300
015400     PERFORM 705-LOAD-USER-TABLE                                  00015400
015500             UNTIL WS-USERIN-STATUS = '10'.                       00015500
015600     PERFORM 715-FIND-HIGH-USER-ID                                00015600
015700             VARYING IX FROM 1 BY 1 UNTIL IX > WS-USER-COUNT.     00015700
015800     PERFORM 800-INIT-REPORT.                                     00015800
015900                                                                  00015900
016000     PERFORM 720-READ-CREATE-REQUEST.                             00016000
016100     PERFORM 100-PROCESS-ONE-REGISTRATION                         00016100
016200             UNTIL WS-CREATE-EOF = 'Y'.                           00016200
016300                                                                  00016300
016400     PERFORM 760-REWRITE-USER-MASTER                              00016400
016500             VARYING IX FROM 1 BY 1 UNTIL IX > WS-USER-COUNT.     00016500
016600                                                                  00016600
016700     PERFORM 850-REPORT-ONBRD-STATS.                              00016700
016800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00016800
016900                                                                  00016900
017000     GOBACK.                                                      00017000
017100                                                                  00017100
017200 100-PROCESS-ONE-REGISTRATION.                                    00017200
017300     ADD +1 TO NUM-ONBRD-RECS.                                    00017300
017400     MOVE 'N' TO WS-USERNAME-DUP.                                 00017400
017500     MOVE 'N' TO WS-EMAIL-DUP.                                    00017500
017600     PERFORM 110-CHECK-USERNAME-UNIQUE                            00017600
017700             VARYING JX FROM 1 BY 1 UNTIL JX > WS-USER-COUNT.     00017700
017800     PERFORM 120-CHECK-EMAIL-UNIQUE                               00017800
017900             VARYING JX FROM 1 BY 1 UNTIL JX > WS-USER-COUNT.     00017900
018000     IF WS-USERNAME-DUP = 'Y' OR WS-EMAIL-DUP = 'Y'               00018000
018100         PERFORM 190-REJECT-REGISTRATION                          00018100
018200     ELSE                                                         00018200
018300         PERFORM 200-ACCEPT-REGISTRATION                          00018300
018400     END-IF.                                                      00018400
018500     PERFORM 720-READ-CREATE-REQUEST.                             00018500
018600                                                                  00018600
018700 110-CHECK-USERNAME-UNIQUE.                                       00018700
018800     IF WS-USER-USERNAME(JX) = UC-USRC-USERNAME                   00018800
018900         MOVE 'Y' TO WS-USERNAME-DUP                              00018900
019000     END-IF.                                                      00019000
019100                                                                  00019100
019200 120-CHECK-EMAIL-UNIQUE.                                          00019200
019300     IF WS-USER-EMAIL(JX) = UC-USRC-EMAIL                         00019300
019400         MOVE 'Y' TO WS-EMAIL-DUP                                 00019400
019500     END-IF.                                                      00019500
019600                                                                  00019600
019700 190-REJECT-REGISTRATION.                                         00019700
019800     ADD +1 TO NUM-ONBRD-REJECTED.                                00019800
019900     MOVE UC-USRC-USERNAME TO RPT-USERNAME.                       00019900
020000     MOVE UC-USRC-EMAIL    TO RPT-EMAIL.                          00020000
020100     EVALUATE TRUE                                                00020100
020200         WHEN WS-USERNAME-DUP = 'Y' AND WS-EMAIL-DUP = 'Y'        00020200
020300             MOVE 'REJ-USERNAME+EMAIL' TO RPT-STATUS              00020300
020400         WHEN WS-USERNAME-DUP = 'Y'                               00020400
020500             MOVE 'REJ-USERNAME TAKEN' TO RPT-STATUS              00020500
020600         WHEN OTHER                                               00020600
020700             MOVE 'REJ-EMAIL TAKEN'    TO RPT-STATUS              00020700
020800     END-EVALUATE.                                                00020800
020900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00020900
021000                                                                  00021000
021100 200-ACCEPT-REGISTRATION.                                         00021100
021200     ADD +1 TO WS-NEXT-USER-ID.                                   00021200
021300     ADD +1 TO WS-USER-COUNT.                                     00021300
021400     MOVE WS-NEXT-USER-ID         TO WS-USER-ID(WS-USER-COUNT).   00021400
021500     MOVE UC-USRC-USERNAME        TO WS-USER-USERNAME(WS-USER-COUN00021500
021600     MOVE UC-USRC-PASSWORD-HASH                                   00021600
021700                           TO WS-USER-PASSWORD-HASH(WS-USER-COUNT)00021700
021800     MOVE UC-USRC-EMAIL           TO WS-USER-EMAIL(WS-USER-COUNT).00021800
021900     MOVE 'Y'                     TO WS-USER-ENABLED-FLAG(WS-USER-00021900
022000     MOVE 'Y'                     TO WS-USER-NONLOCKED-FLAG(WS-USE00022000
022100     MOVE '000'                   TO WS-USER-FAILED-ATTEMPTS(WS-US00022100
022200     MOVE SPACES                  TO WS-USER-LOCK-TIMESTAMP(WS-USE00022200
022300     MOVE 'CUSTOMER  '            TO WS-USER-ROLE-CODE(WS-USER-COU00022300
022400     ADD +1 TO NUM-ONBRD-ACCEPTED.                                00022400
022500     MOVE UC-USRC-USERNAME        TO RPT-USERNAME.                00022500
022600     MOVE UC-USRC-EMAIL           TO RPT-EMAIL.                   00022600
022700     MOVE 'ACCEPTED'              TO RPT-STATUS.                  00022700
022800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00022800
022900                                                                  00022900
023000 700-OPEN-FILES.                                                  00023000
023100     OPEN INPUT    USER-MASTER-IN                                 00023100
023200                    USER-CREATE-REQUEST                           00023200
023300          OUTPUT   USER-MASTER-OUT                                00023300
023400                    REPORT-FILE.                                  00023400
023500     IF WS-USERIN-STATUS NOT = '00'                               00023500
023600       DISPLAY 'ERROR OPENING USER MASTER INPUT. RC:'             00023600
023700               WS-USERIN-STATUS                                   00023700
023800       MOVE 16 TO RETURN-CODE                                     00023800
023850       GO TO 700-EXIT                                             00023850
023900     END-IF.                                                      00023900
023920 700-EXIT.                                                        00023920
023940     EXIT.                                                        00023940
024000                                                                  00024000
024100 705-LOAD-USER-TABLE.                                             00024100
024200     READ USER-MASTER-IN INTO WS-USER-ENTRY(WS-USER-COUNT + 1)    00024200
024300         AT END MOVE '10' TO WS-USERIN-STATUS.                    00024300
024400     IF WS-USERIN-STATUS = '00'                                   00024400
024500         ADD +1 TO WS-USER-COUNT                                  00024500
024600     END-IF.                                                      00024600
024700                                                                  00024700
024800 715-FIND-HIGH-USER-ID.                                           00024800
024900     IF WS-USER-ID(IX) > WS-NEXT-USER-ID                          00024900
025000         MOVE WS-USER-ID(IX) TO WS-NEXT-USER-ID                   00025000
025100     END-IF.                                                      00025100
025200                                                                  00025200
025300 720-READ-CREATE-REQUEST.                                         00025300
025400     READ USER-CREATE-REQUEST                                     00025400
025500         AT END MOVE 'Y' TO WS-CREATE-EOF.                        00025500
025600     IF WS-USRCIN-STATUS NOT = '00' AND WS-USRCIN-STATUS NOT = '1000025600
025700         DISPLAY 'ERROR READING CREATE REQUEST. RC:'              00025700
025800                 WS-USRCIN-STATUS                                 00025800
025900         MOVE 'Y' TO WS-CREATE-EOF                                00025900
026000     END-IF.                                                      00026000
026100                                                                  00026100
026200 760-REWRITE-USER-MASTER.                                         00026200
026300     WRITE FD-USERO-USER-REC FROM WS-USER-ENTRY(IX).              00026300
026400                                                                  00026400
026500 790-CLOSE-FILES.                                                 00026500
026600     CLOSE USER-MASTER-IN.                                        00026600
026700     CLOSE USER-MASTER-OUT.                                       00026700
026800     CLOSE USER-CREATE-REQUEST.                                   00026800
026900     CLOSE REPORT-FILE.                                           00026900
026910 790-EXIT.                                                        00026910
026920     EXIT.                                                        00026920
027000                                                                  00027000
027100 800-INIT-REPORT.                                                 00027100
027200     MOVE CURRENT-MONTH    TO RPT-MM.                             00027200
027300     MOVE CURRENT-DAY      TO RPT-DD.                             00027300
027400     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.     00027400
027500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00027500
027600     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00027600
027700                                                                  00027700
027800 850-REPORT-ONBRD-STATS.                                          00027800
027900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00027900
028000     MOVE 'REGISTRATIONS'  TO RPT-ACTION-LABEL.                   00028000
028100     MOVE NUM-ONBRD-ACCEPTED TO RPT-NUM-ACCEPTED.                 00028100
028200     MOVE NUM-ONBRD-REJECTED TO RPT-NUM-REJECTED.                 00028200
028300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00028300
