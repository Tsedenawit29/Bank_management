000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF CIVIC TRUST BANK               00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DDAUSER.                                          00000600
000700 AUTHOR.        T J HARMON.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - DDA CONVERSION PROJECT.           00000800
000900 DATE-WRITTEN.  01/11/95.                                         00000900
001000 DATE-COMPILED. 01/11/95.                                         00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DDAUSER  --  HELP-DESK USER ADMINISTRATION RUN                  00001300
001400*                                                                 00001400
001500* APPLIES RESET-PASSWORD/ENABLE/DISABLE ACTION CARDS AGAINST THE  00001500
001600* USER MASTER AND REWRITES IT. AS A SECOND PASS, SCANS THE        00001600
001700* ACCOUNT MASTER FOR ACCOUNTS STILL AWAITING APPROVAL AND PRINTS  00001700
001800* A ONE-LINE-PER-OWNER LISTING SO THE HELP DESK KNOWS WHO TO      00001800
001900* CALL ABOUT AN OPEN APPROVAL.                                    00001900
002000***************************************************************** 00002000
002100* CHANGE LOG                                                      00002100
002200*                                                                 00002200
002300* TJH - 01/11/95 - TKT CV-0599 - ORIGINAL PROGRAM, HELP-DESK      00002300
002400*                   ADMIN ENHANCEMENT.                            00002400
002500* WLT - 06/09/99 - Y2K REMEDIATION PROJECT - NO DATE ARITHMETIC   00002500
002600*                   IN THIS PROGRAM; VERIFIED AND SIGNED OFF.     00002600
002700* PMK - 08/03/03 - TKT CV-0951 - PENDING-ACCOUNT LISTING NOW      00002700
002800*                   SUPPRESSES DUPLICATE OWNERS WHEN A USER HAS   00002800
002900*                   MORE THAN ONE ACCOUNT AWAITING APPROVAL.      00002900
002950* TJH - 08/11/26 - TKT CV-1047 - PENDING-ACCOUNT SCAN SWITCHED    00002950
002960*                   FROM ACCT-STATUS = 'P' TO THE APPROVAL-FLAG   00002960
002970*                   CONDITION-NAME TO MATCH THE RULE AS WRITTEN.  00002970
003000***************************************************************** 00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-390.                                        00003300
003400 OBJECT-COMPUTER. IBM-390.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700 INPUT-OUTPUT SECTION.                                            00003700
003800 FILE-CONTROL.                                                    00003800
003900     SELECT USER-MASTER-IN     ASSIGN TO USERIN                   00003900
004000         ACCESS IS SEQUENTIAL                                     00004000
004100         FILE STATUS  IS  WS-USERIN-STATUS.                       00004100
004200                                                                  00004200
004300     SELECT USER-MASTER-OUT    ASSIGN TO USEROUT                  00004300
004400         ACCESS IS SEQUENTIAL                                     00004400
004500         FILE STATUS  IS  WS-USEROUT-STATUS.                      00004500
004600                                                                  00004600
004700     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN                   00004700
004800         ACCESS IS SEQUENTIAL                                     00004800
004900         FILE STATUS  IS  WS-ACCTIN-STATUS.                       00004900
005000                                                                  00005000
005100     SELECT USER-ADMIN-REQUEST ASSIGN TO UADMIN                   00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS  IS  WS-UADMIN-STATUS.                       00005300
005400                                                                  00005400
005500     SELECT REPORT-FILE        ASSIGN TO DDARPT                   00005500
005600         FILE STATUS  IS  WS-REPORT-STATUS.                       00005600
005700***************************************************************** 00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000                                                                  00006000
006100 FD  USER-MASTER-IN                                               00006100
006200     RECORDING MODE IS F                                          00006200
006300     BLOCK CONTAINS 0 RECORDS.                                    00006300
006400 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USER==.                00006400
006500                                                                  00006500
006600 FD  USER-MASTER-OUT                                              00006600
006700     RECORDING MODE IS F                                          00006700
006800     BLOCK CONTAINS 0 RECORDS.                                    00006800
006900 COPY USERMAST REPLACING ==:TAG:== BY ==FD-USERO==.               00006900
007000                                                                  00007000
007100 FD  ACCOUNT-MASTER-IN                                            00007100
007200     RECORDING MODE IS F                                          00007200
007300     BLOCK CONTAINS 0 RECORDS.                                    00007300
007400 COPY ACCTMAST REPLACING ==:TAG:== BY ==FD-ACCT==.                00007400
007500                                                                  00007500
007600 FD  USER-ADMIN-REQUEST                                           00007600
007700     RECORDING MODE IS F.                                         00007700
007800 COPY UADMREQ REPLACING ==:TAG:== BY ==UA==.                      00007800
007900                                                                  00007900
008000 FD  REPORT-FILE                                                  00008000
008100     RECORDING MODE IS F.                                         00008100
008200 01  REPORT-RECORD              PIC X(132).                       00008200
008300***************************************************************** 00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500***************************************************************** 00008500
008600 01  SYSTEM-DATE-AND-TIME.                                        00008600
008700     05  CURRENT-DATE.                                            00008700
008800         10  CURRENT-CENTURY         PIC 9(2).                    00008800
008900         10  CURRENT-YEAR            PIC 9(2).                    00008900
009000         10  CURRENT-MONTH           PIC 9(2).                    00009000
009100         10  CURRENT-DAY             PIC 9(2).                    00009100
009200     05  CURRENT-DATE-8 REDEFINES CURRENT-DATE PIC 9(8).          00009200
009300*                                                                 00009300
009400 01  WS-FIELDS.                                                   00009400
009500     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00009500
009600     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-ACCTIN-STATUS        PIC X(2)  VALUE SPACES.          00009700
009800     05  WS-UADMIN-STATUS        PIC X(2)  VALUE SPACES.          00009800
009900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00009900
010000     05  WS-ADMIN-EOF            PIC X     VALUE 'N'.             00010000
010100     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.          00010100
010200*                                                                 00010200
010300 01  WORK-VARIABLES.                                              00010300
010400     05  IX                      PIC S9(4)   COMP  VALUE +0.      00010400
010500     05  JX                      PIC S9(4)   COMP  VALUE +0.      00010500
010600     05  WS-USER-IX              PIC S9(4)   COMP  VALUE +0.      00010600
010700     05  WS-PEND-OWNER-COUNT     PIC S9(4)   COMP  VALUE +0.      00010700
010800*                                                                 00010800
010820 77  WS-USER-MAX             PIC S9(4)   COMP  VALUE +2000.       00010820
010840 77  WS-ABEND-SW             PIC X               VALUE 'N'.       00010840
010900 01  USER-TABLE-CONTROL.                                          00010900
011000     05  WS-USER-COUNT           PIC S9(4)   COMP  VALUE +0.      00011000
011200 01  WS-USER-TABLE-AREA.                                          00011200
011300     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00011300
011400                        INDEXED BY WS-USER-NDX.                   00011400
011500         COPY USERMAST REPLACING ==:TAG:== BY ==WS-USER==.        00011500
011600*                                                                 00011600
011700 01  PEND-OWNER-TABLE-AREA.                                       00011700
011800     05  WS-PEND-OWNER-ID OCCURS 2000 TIMES                       00011800
011900                        PIC 9(9).                                 00011900
012000*                                                                 00012000
012100 01  REPORT-TOTALS.                                               00012100
012200     05  NUM-ADMIN-RECS          PIC S9(9)   COMP-3  VALUE +0.    00012200
012300     05  NUM-RESET-ACCEPTED      PIC S9(9)   COMP-3  VALUE +0.    00012300
012400     05  NUM-RESET-REJECTED      PIC S9(9)   COMP-3  VALUE +0.    00012400
012500     05  NUM-ENABLE-ACCEPTED     PIC S9(9)   COMP-3  VALUE +0.    00012500
012600     05  NUM-ENABLE-REJECTED     PIC S9(9)   COMP-3  VALUE +0.    00012600
012700     05  NUM-DISABLE-ACCEPTED    PIC S9(9)   COMP-3  VALUE +0.    00012700
012800     05  NUM-DISABLE-REJECTED    PIC S9(9)   COMP-3  VALUE +0.    00012800
012900*                                                                 00012900
013000 01  RPT-HEADER1.                                                 00013000
013100     05  FILLER                     PIC X(40)                     00013100
013200               VALUE 'DDA USER ADMINISTRATION REGISTER  DATE: '.  00013200
013300     05  RPT-MM                     PIC 99.                       00013300
013400     05  FILLER                     PIC X     VALUE '/'.          00013400
013500     05  RPT-DD                     PIC 99.                       00013500
013600     05  FILLER                     PIC X     VALUE '/'.          00013600
013700     05  RPT-CCYY                   PIC 9(4).                     00013700
013800     05  FILLER                     PIC X(71) VALUE SPACES.       00013800
013900 01  RPT-HEADER2.                                                 00013900
014000     05  FILLER PIC X(12) VALUE 'ACTION'.                         00014000
014100     05  FILLER PIC X(32) VALUE 'USERNAME'.                       00014100
014200     05  FILLER PIC X(24) VALUE 'STATUS/REASON'.                  00014200
014300     05  FILLER PIC X(64) VALUE SPACES.                           00014300
014400 01  RPT-DETAIL-LINE.                                             00014400
014500     05  RPT-ACTION                 PIC X(12).                    00014500
014600     05  RPT-USERNAME               PIC X(32).                    00014600
014700     05  RPT-STATUS                 PIC X(24).                    00014700
014800     05  FILLER                     PIC X(64) VALUE SPACES.       00014800
014900 01  RPT-STATS-HDR1.                                              00014900
015000     05  FILLER PIC X(26) VALUE 'Admin Action Totals:      '.     00015000
015100     05  FILLER PIC X(106) VALUE SPACES.                          00015100
015200 01  RPT-STATS-DETAIL.                                            00015200
015300     05  RPT-ACTION-LABEL    PIC X(20).                           00015300
015400     05  RPT-NUM-ACCEPTED    PIC ZZZ,ZZZ,ZZ9.                     00015400
015500     05  FILLER              PIC X(4)   VALUE SPACES.             00015500
015600     05  RPT-NUM-REJECTED    PIC ZZZ,ZZZ,ZZ9.                     00015600
015700     05  FILLER              PIC X(91)   VALUE SPACES.            00015700
015800 01  RPT-PENDING-HDR1.                                            00015800
015900     05  FILLER PIC X(26) VALUE 'Users With A Pending Acct:'.     00015900
016000     05  FILLER PIC X(106) VALUE SPACES.                          00016000
016100 01  RPT-PENDING-DETAIL.                                          00016100
016200     05  RPT-PEND-USERNAME   PIC X(32).                           00016200
016300     05  RPT-PEND-EMAIL      PIC X(52).                           00016300
016400     05  FILLER              PIC X(48)   VALUE SPACES.            00016400
016500*                                                                 00016500
016600 01  ABEND-TEST               PIC X(2).                           00016600
016700 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00016700
016800 01  WS-SCRATCH-AREA          PIC X(14).                          00016800
016900 01  WS-SCRATCH-AREA-N REDEFINES WS-SCRATCH-AREA PIC 9(14).       00016900
017000***************************************************************** 00017000
017100 PROCEDURE DIVISION.                                              00017100
017200***************************************************************** 00017200
017300                                                                  00017300
017400 000-MAIN.                                                        00017400
017500     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00017500
017600                                                                  00017600
017700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00017700
017800     PERFORM 705-LOAD-USER-TABLE                                  00017800
017900             UNTIL WS-USERIN-STATUS = '10'.                       00017900
018000     PERFORM 800-INIT-REPORT.                                     00018000
018100                                                                  00018100
018200     PERFORM 720-READ-ADMIN-REQUEST.                              00018200
018300     PERFORM 100-PROCESS-ADMIN-CARDS                              00018300
018400             UNTIL WS-ADMIN-EOF = 'Y'.                            00018400
018500                                                                  00018500
018600     PERFORM 760-REWRITE-USER-MASTER                              00018600
018700             VARYING IX FROM 1 BY 1 UNTIL IX > WS-USER-COUNT.     00018700
018800                                                                  00018800
018900     PERFORM 850-REPORT-ADMIN-STATS.                              00018900
019000     PERFORM 900-SCAN-PENDING-ACCOUNTS.                           00019000
019100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00019100
019200                                                                  00019200
019300     GOBACK.                                                      00019300
019400                                                                  00019400
019500 100-PROCESS-ADMIN-CARDS.                                         00019500
019600     ADD +1 TO NUM-ADMIN-RECS.                                    00019600
019700     PERFORM 110-FIND-ADMIN-USER.                                 00019700
019800     IF WS-USER-IX = +0                                           00019800
019900         MOVE 'NO SUCH USER ID' TO WS-REJECT-REASON               00019900
020000         PERFORM 290-REJECT-ADMIN                                 00020000
020100     ELSE                                                         00020100
020200         EVALUATE TRUE                                            00020200
020300             WHEN UA-UADM-IS-RESET                                00020300
020400                 PERFORM 200-PROCESS-RESET                        00020400
020500             WHEN UA-UADM-IS-ENABLE                               00020500
020600                 PERFORM 210-PROCESS-ENABLE                       00020600
020700             WHEN UA-UADM-IS-DISABLE                              00020700
020800                 PERFORM 220-PROCESS-DISABLE                      00020800
020900             WHEN OTHER                                           00020900
021000                 MOVE 'BAD ACTION CODE' TO WS-REJECT-REASON       00021000
021100                 PERFORM 290-REJECT-ADMIN                         00021100
021200         END-EVALUATE                                             00021200
021300     END-IF.                                                      00021300
021400     PERFORM 720-READ-ADMIN-REQUEST.                              00021400
021500                                                                  00021500
021600 110-FIND-ADMIN-USER.                                             00021600
021700     MOVE +0 TO WS-USER-IX.                                       00021700
021800     PERFORM 111-SCAN-ONE-ADMIN-USER                              00021800
021900             VARYING JX FROM 1 BY 1                               00021900
022000             UNTIL JX > WS-USER-COUNT OR WS-USER-IX NOT = +0.     00022000
022100                                                                  00022100
022200 111-SCAN-ONE-ADMIN-USER.                                         00022200
022300     IF WS-USER-ID(JX) = UA-UADM-USER-ID                          00022300
022400         MOVE JX TO WS-USER-IX                                    00022400
022500     END-IF.                                                      00022500
022600                                                                  00022600
022700 200-PROCESS-RESET.                                               00022700
022800     MOVE UA-UADM-NEW-HASH TO WS-USER-PASSWORD-HASH(WS-USER-IX).  00022800
022900     MOVE '000' TO WS-USER-FAILED-ATTEMPTS(WS-USER-IX).           00022900
023000     MOVE 'Y'   TO WS-USER-NONLOCKED-FLAG(WS-USER-IX).            00023000
023100     MOVE SPACES TO WS-USER-LOCK-TIMESTAMP(WS-USER-IX).           00023100
023200     ADD +1 TO NUM-RESET-ACCEPTED.                                00023200
023300     MOVE 'RESET PWD'    TO RPT-ACTION.                           00023300
023400     MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-USERNAME.           00023400
023500     MOVE 'COMPLETE'     TO RPT-STATUS.                           00023500
023600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00023600
023700                                                                  00023700
023800 210-PROCESS-ENABLE.                                              00023800
023900     MOVE 'Y' TO WS-USER-ENABLED-FLAG(WS-USER-IX).                00023900
024000     ADD +1 TO NUM-ENABLE-ACCEPTED.                               00024000
024100     MOVE 'ENABLE'       TO RPT-ACTION.                           00024100
024200     MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-USERNAME.           00024200
024300     MOVE 'ENABLED'      TO RPT-STATUS.                           00024300
024400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00024400
024500                                                                  00024500
024600 220-PROCESS-DISABLE.                                             00024600
024700     MOVE 'N' TO WS-USER-ENABLED-FLAG(WS-USER-IX).                00024700
024800     ADD +1 TO NUM-DISABLE-ACCEPTED.                              00024800
024900     MOVE 'DISABLE'      TO RPT-ACTION.                           00024900
025000     MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-USERNAME.           00025000
025100     MOVE 'DISABLED'     TO RPT-STATUS.                           00025100
025200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00025200
025300                                                                  00025300
025400 290-REJECT-ADMIN.                                                00025400
025500     EVALUATE TRUE                                                00025500
025600         WHEN UA-UADM-IS-RESET   ADD +1 TO NUM-RESET-REJECTED     00025600
025700         WHEN UA-UADM-IS-ENABLE  ADD +1 TO NUM-ENABLE-REJECTED    00025700
025800         WHEN UA-UADM-IS-DISABLE ADD +1 TO NUM-DISABLE-REJECTED   00025800
025900         WHEN OTHER              CONTINUE                         00025900
026000     END-EVALUATE.                                                00026000
026100     MOVE 'ADMIN'        TO RPT-ACTION.                           00026100
026200     MOVE SPACES          TO RPT-USERNAME.                        00026200
026300     STRING 'REJ-' WS-REJECT-REASON DELIMITED BY SIZE             00026300
026400                                     INTO RPT-STATUS.             00026400
026500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00026500
026600                                                                  00026600
026700 700-OPEN-FILES.                                                  00026700
026800     OPEN INPUT    USER-MASTER-IN                                 00026800
026900                    ACCOUNT-MASTER-IN                             00026900
027000                    USER-ADMIN-REQUEST                            00027000
027100          OUTPUT   USER-MASTER-OUT                                00027100
027200                    REPORT-FILE.                                  00027200
027300     IF WS-USERIN-STATUS NOT = '00'                               00027300
027400       DISPLAY 'ERROR OPENING USER MASTER INPUT. RC:'             00027400
027500               WS-USERIN-STATUS                                   00027500
027600       MOVE 16 TO RETURN-CODE                                     00027600
027620       GO TO 700-EXIT                                             00027620
027700     END-IF.                                                      00027700
027720     IF WS-ACCTIN-STATUS NOT = '00'                               00027720
027740       DISPLAY 'ERROR OPENING ACCOUNT MASTER INPUT. RC:'          00027740
027760               WS-ACCTIN-STATUS                                   00027760
027780       MOVE 16 TO RETURN-CODE                                     00027780
027790       GO TO 700-EXIT                                             00027790
027795     END-IF.                                                      00027795
027798 700-EXIT.                                                        00027798
027799     EXIT.                                                        00027799
027800                                                                  00027800
027900 705-LOAD-USER-TABLE.                                             00027900
028000     READ USER-MASTER-IN INTO WS-USER-ENTRY(WS-USER-COUNT + 1)    00028000
028100         AT END MOVE '10' TO WS-USERIN-STATUS.                    00028100
028200     IF WS-USERIN-STATUS = '00'                                   00028200
028300         ADD +1 TO WS-USER-COUNT                                  00028300
028400     END-IF.                                                      00028400
028500                                                                  00028500
028600 720-READ-ADMIN-REQUEST.                                          00028600
028700     READ USER-ADMIN-REQUEST                                      00028700
028800         AT END MOVE 'Y' TO WS-ADMIN-EOF.                         00028800
028900     IF WS-UADMIN-STATUS NOT = '00' AND WS-UADMIN-STATUS NOT = '1000028900
029000         DISPLAY 'ERROR READING ADMIN REQUEST. RC:'               00029000
029100                 WS-UADMIN-STATUS                                 00029100
029200         MOVE 'Y' TO WS-ADMIN-EOF                                 00029200
029300     END-IF.                                                      00029300
029400                                                                  00029400
029500 760-REWRITE-USER-MASTER.                                         00029500
029600     WRITE FD-USERO-USER-REC FROM WS-USER-ENTRY(IX).              00029600
029700                                                                  00029700
029800 790-CLOSE-FILES.                                                 00029800
029900     CLOSE USER-MASTER-IN.                                        00029900
030000     CLOSE USER-MASTER-OUT.                                       00030000
030100     CLOSE ACCOUNT-MASTER-IN.                                     00030100
030200     CLOSE USER-ADMIN-REQUEST.                                    00030200
030300     CLOSE REPORT-FILE.                                           00030300
030310 790-EXIT.                                                        00030310
030320     EXIT.                                                        00030320
030400                                                                  00030400
030500 800-INIT-REPORT.                                                 00030500
030600     MOVE CURRENT-MONTH    TO RPT-MM.                             00030600
030700     MOVE CURRENT-DAY      TO RPT-DD.                             00030700
030800     COMPUTE RPT-CCYY = CURRENT-CENTURY * 100 + CURRENT-YEAR.     00030800
030900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00030900
031000     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00031000
031100                                                                  00031100
031200 850-REPORT-ADMIN-STATS.                                          00031200
031300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00031300
031400     MOVE 'RESET PASSWORD' TO RPT-ACTION-LABEL.                   00031400
031500     MOVE NUM-RESET-ACCEPTED TO RPT-NUM-ACCEPTED.                 00031500
031600     MOVE NUM-RESET-REJECTED TO RPT-NUM-REJECTED.                 00031600
031700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00031700
031800     MOVE 'ENABLE'         TO RPT-ACTION-LABEL.                   00031800
031900     MOVE NUM-ENABLE-ACCEPTED TO RPT-NUM-ACCEPTED.                00031900
032000     MOVE NUM-ENABLE-REJECTED TO RPT-NUM-REJECTED.                00032000
032100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00032100
032200     MOVE 'DISABLE'        TO RPT-ACTION-LABEL.                   00032200
032300     MOVE NUM-DISABLE-ACCEPTED TO RPT-NUM-ACCEPTED.               00032300
032400     MOVE NUM-DISABLE-REJECTED TO RPT-NUM-REJECTED.               00032400
032500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00032500
032600                                                                  00032600
032650* TJH - 08/11/26 - TKT CV-1047 - PENDING-ACCOUNT SCAN WAS KEYED   00032650
032660*                   OFF ACCT-STATUS = 'P' -- R15 DEFINES THIS     00032660
032670*                   SCAN IN TERMS OF THE APPROVAL FLAG, NOT THE   00032670
032680*                   STATUS BYTE, SO SWITCHED THE TEST TO THE      00032680
032690*                   FD-ACCT-NOT-APPROVED CONDITION-NAME.          00032690
032700 900-SCAN-PENDING-ACCOUNTS.                                       00032700
032800     WRITE REPORT-RECORD FROM RPT-PENDING-HDR1 AFTER 2.           00032800
032900     PERFORM 910-READ-ONE-ACCOUNT                                 00032900
033000             UNTIL WS-ACCTIN-STATUS = '10'.                       00033000
033100                                                                  00033100
033200 910-READ-ONE-ACCOUNT.                                            00033200
033300     READ ACCOUNT-MASTER-IN                                       00033300
033400         AT END MOVE '10' TO WS-ACCTIN-STATUS.                    00033400
033500     IF WS-ACCTIN-STATUS = '00' AND FD-ACCT-NOT-APPROVED          00033500
033600         PERFORM 920-PRINT-PENDING-OWNER                          00033600
033700     END-IF.                                                      00033700
033800                                                                  00033800
033900 920-PRINT-PENDING-OWNER.                                         00033900
034000     MOVE +0 TO WS-USER-IX.                                       00034000
034100     PERFORM 111-SCAN-ONE-ADMIN-USER-ACCT                         00034100
034200             VARYING JX FROM 1 BY 1                               00034200
034300             UNTIL JX > WS-USER-COUNT OR WS-USER-IX NOT = +0.     00034300
034400     IF WS-USER-IX NOT = +0                                       00034400
034500         PERFORM 930-CHECK-OWNER-ALREADY-LISTED                   00034500
034600         IF WS-USER-IX NOT = +0                                   00034600
034700             ADD +1 TO WS-PEND-OWNER-COUNT                        00034700
034800             MOVE FD-ACCT-USER-ID                                 00034800
034900                            TO WS-PEND-OWNER-ID(WS-PEND-OWNER-COUN00034900
035000             MOVE WS-USER-USERNAME(WS-USER-IX) TO RPT-PEND-USERNAM00035000
035100             MOVE WS-USER-EMAIL(WS-USER-IX)    TO RPT-PEND-EMAIL  00035100
035200             WRITE REPORT-RECORD FROM RPT-PENDING-DETAIL          00035200
035300         END-IF                                                   00035300
035400     END-IF.                                                      00035400
035500                                                                  00035500
035600 111-SCAN-ONE-ADMIN-USER-ACCT.                                    00035600
035700     IF WS-USER-ID(JX) = FD-ACCT-USER-ID                          00035700
035800         MOVE JX TO WS-USER-IX                                    00035800
035900     END-IF.                                                      00035900
036000                                                                  00036000
036100 930-CHECK-OWNER-ALREADY-LISTED.                                  00036100
036200     PERFORM 931-COMPARE-ONE-OWNER                                00036200
036300             VARYING IX FROM 1 BY 1 UNTIL IX > WS-PEND-OWNER-COUNT00036300
036400                                                                  00036400
036500 931-COMPARE-ONE-OWNER.                                           00036500
036600     IF WS-PEND-OWNER-ID(IX) = FD-ACCT-USER-ID                    00036600
036700         MOVE +0 TO WS-USER-IX                                    00036700
036800     END-IF.                                                      00036800
