000100***************************************************************** 00000100
000200* TXNREQ    -- DDA TRANSACTION REQUEST RECORD (BATCH INPUT)       00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY TXNREQ REPLACING ==:TAG:== BY ==xxxxxxxx==.                00000500
000600* ONE ROW PER REQUESTED MOVEMENT. NOT SORTED -- PROCESSED IN THE  00000600
000700* ORDER THE TELLER/ONLINE FRONT END HANDED THEM TO US.            00000700
000800* RDS -  03/09/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000800
000900* TJH -  09/30/94 - ADDED DEST-ACCT-NUMBER FOR TRANSFER SUPPORT.  00000900
001000***************************************************************** 00001000
001100 01  :TAG:-TXN-REQ-REC.                                           00001100
001200     05  :TAG:-TXN-REQ-TYPE        PIC X(1).                      00001200
001300         88  :TAG:-REQ-IS-DEPOSIT      VALUE 'D'.                 00001300
001400         88  :TAG:-REQ-IS-WITHDRAWAL   VALUE 'W'.                 00001400
001500         88  :TAG:-REQ-IS-TRANSFER     VALUE 'T'.                 00001500
001600     05  :TAG:-TXN-REQ-USERNAME    PIC X(30).                     00001600
001700     05  :TAG:-TXN-REQ-DEST-ACCT   PIC X(10).                     00001700
001800     05  :TAG:-TXN-REQ-AMOUNT      PIC S9(13)V99 COMP-3.          00001800
001900     05  FILLER                    PIC X(04).                     00001900
