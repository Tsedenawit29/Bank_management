000100***************************************************************** 00000100
000200* TXNLOG    -- DDA TRANSACTION LOG RECORD (APPEND-ONLY OUTPUT)    00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY TXNLOG REPLACING ==:TAG:== BY ==xxxxxxxx==.                00000500
000600* ONE ROW PER POSTED LEDGER ENTRY -- A TRANSFER WRITES TWO ROWS   00000600
000700* (DEBIT LEG, CREDIT LEG) SHARING ONE TXN-REFERENCE-ID.           00000700
000800* RDS -  03/09/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000800
000900* TJH -  09/30/94 - ADDED TXN-REFERENCE-ID TO TIE TRANSFER LEGS.  00000900
001000***************************************************************** 00001000
001100 01  :TAG:-TXN-LOG-REC.                                           00001100
001200     05  :TAG:-TXN-ID              PIC 9(9).                      00001200
001300     05  :TAG:-TXN-TYPE            PIC X(10).                     00001300
001400     05  :TAG:-TXN-AMOUNT          PIC S9(13)V99 COMP-3.          00001400
001500     05  :TAG:-TXN-TIMESTAMP       PIC X(14).                     00001500
001600     05  :TAG:-TXN-REFERENCE-ID    PIC X(36).                     00001600
001700     05  :TAG:-TXN-SOURCE-ACCT     PIC X(10).                     00001700
001800     05  :TAG:-TXN-DEST-ACCT       PIC X(10).                     00001800
001900     05  FILLER                    PIC X(01).                     00001900
