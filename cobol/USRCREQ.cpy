000100***************************************************************** 00000100
000200* USRCREQ   -- DDA USER-ONBOARDING REQUEST RECORD (BATCH INPUT)   00000200
000300*              LICENSED MATERIALS - SYSTEMS GROUP COBOL STANDARDS 00000300
000400***************************************************************** 00000400
000500* COPY USRCREQ REPLACING ==:TAG:== BY ==xxxxxxxx==.               00000500
000600* ONE ROW PER NEW-CUSTOMER REGISTRATION REQUEST. USRC-PASSWORD    00000600
000700* HASH ARRIVES ALREADY HASHED -- THIS SUITE NEVER COMPUTES ONE.   00000700
000800* RDS -  03/02/92 - ORIGINAL LAYOUT FOR DDA CONVERSION PROJECT.   00000800
000900***************************************************************** 00000900
001000 01  :TAG:-USRC-REC.                                              00001000
001100     05  :TAG:-USRC-USERNAME       PIC X(30).                     00001100
001200     05  :TAG:-USRC-EMAIL          PIC X(50).                     00001200
001300     05  :TAG:-USRC-PASSWORD-HASH  PIC X(60).                     00001300
001400     05  FILLER                    PIC X(05).                     00001400
